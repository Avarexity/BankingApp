000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.     CARDAUTH.                                        00030000
000400 AUTHOR.         D STOUT.                                         00040000
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00050000
000600 DATE-WRITTEN.   03/21/89.                                        00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.       NON-CONFIDENTIAL.                                00080000
000900******************************************************************00090000
001000*                                                                *00100000
001100*    CARDAUTH - CARD AUTHORIZATION ENGINE.                       *00110000
001200*                                                                *00120000
001300*    CALLED FROM TXNPOST 240-POST-CARD-PAYMENT WITH LK-FUNCTION  *00130000
001400*    = 'C' TO TEST WHETHER A REQUESTED AMOUNT IS WITHIN THE      *00140000
001500*    CARD'S OWN LIMITS.  THIS CALL NEVER CHANGES THE CARD - THE  *00150000
001600*    CALLER STILL HAS TO RUN THE AMOUNT THROUGH ACCTPOST FOR THE *00160000
001700*    BALANCE-SIDE GUARD BEFORE ANYTHING IS COMMITTED.  ONLY WHEN *00170000
001800*    BOTH CHECKS PASS DOES THE CALLER COME BACK WITH LK-FUNCTION *00180000
001900*    = 'U' TO POST THE CARD'S OWN USAGE COUNTERS.  THIS SPLIT IS *00190000
002000*    WHAT KEEPS A FAILED AUTHORIZATION FROM TOUCHING EITHER THE  *00200000
002100*    CARD OR THE ACCOUNT.                                        *00210000
002200*                                                                *00220000
002300*    CHANGE LOG.                                                 *00230000
002400*    ---------------------------------------------------------- * 00240000
002500*    03/21/89  DS   ORIGINAL PROGRAM - DEBIT CARDS ONLY.         *00250000
002600*    08/09/90  RSK  ADDED CREDIT CARD AUTHORIZATION (REQ TB-1904)*00260000
002700*    04/02/93  JHB  ADDED ONE-TIME CARD AUTHORIZATION AND THE    *00270000
002800*                   USED-FLAG CHECK (REQ TB-2680).               *00280000
002900*    02/11/99  MPL  Y2K REVIEW - LK-PROC-DATE IS ALREADY 4-DIGIT *00290000
003000*                   CENTURY, NO CHANGE REQUIRED.                 *00300000
003100*    09/18/02  RSK  SPLIT CHECK/COMMIT INTO TWO LK-FUNCTION      *00310000
003200*                   VALUES SO A FAILED ACCOUNT-SIDE POST NO      *00320000
003300*                   LONGER LEFT THE CARD COUNTERS UPDATED        *00330000
003400*                   (TB-4110).                                   *00340000
003500*    05/30/07  KMT  ADDED 900-VALIDATE-LIMITS DEFENSIVE EDIT     *00350000
003600*                   AFTER A DAMAGED CARD MASTER RECORD LET A     *00360000
003700*                   NEGATIVE DAILY-LIMIT AUTHORIZE (TB-5502).    *00370000
003750*    03/12/09  KMT  900-VALIDATE-LIMITS ALSO CHECKS THE PROC     *00375000
003760*                   DATE AND EXPIRY DATE FOR BAD MONTH/DAY       *00376000
003770*                   VALUES AFTER A JCL DATE-CARD ERROR SLIPPED   *00377000
003780*                   A BLANK PROC DATE PAST THE CALLER (TB-5809). *00378000
003800******************************************************************00380000
003900                                                                  00390000
004000 ENVIRONMENT DIVISION.                                            00400000
004100                                                                  00410000
004200 DATA DIVISION.                                                   00420000
004300                                                                  00430000
004400 WORKING-STORAGE SECTION.                                         00440000
004450*    CHECK/COMMIT CALL COUNTERS - RETAINED IN STORAGE BETWEEN     00443000
004460*    CALLS FOR THE NIGHTLY SUBSYSTEM ACTIVITY LOG (SEE ACCTPOST). 00444000
004470 01  WS-CALL-COUNTERS.                                            00445000
004480     05  WS-CHECK-CALLS          PIC 9(07) COMP.                  00446000
004490     05  WS-COMMIT-CALLS         PIC 9(07) COMP.                  00447000
004495     05  FILLER                  PIC X(08) VALUE SPACES.          00449500
004500 01  WS-FIELDS.                                                   00450000
004600     05  WS-NEW-DAILY-SPENT      PIC S9(13)V99 VALUE 0.           00460000
004700     05  WS-NEW-CREDIT-USED      PIC S9(13)V99 VALUE 0.           00470000
004750     05  WS-PROC-DATE-EDIT       PIC 9(08).                       00475000
004760     05  WS-PROC-DATE-PARTS REDEFINES WS-PROC-DATE-EDIT.          00476000
004770         10  WS-PROC-CC          PIC 9(02).                       00477000
004780         10  WS-PROC-YY          PIC 9(02).                       00478000
004790         10  WS-PROC-MM          PIC 9(02).                       00479000
004795         10  WS-PROC-DD          PIC 9(02).                       00479500
004800     05  WS-EXPIRY-DATE-EDIT     PIC 9(08).                       00480500
004810     05  WS-EXPIRY-DATE-PARTS REDEFINES WS-EXPIRY-DATE-EDIT.      00481000
004820         10  WS-EXPIRY-CC        PIC 9(02).                       00482000
004830         10  WS-EXPIRY-YY        PIC 9(02).                       00483000
004840         10  WS-EXPIRY-MM        PIC 9(02).                       00484000
004850         10  WS-EXPIRY-DD        PIC 9(02).                       00485000
004860     05  WS-AMOUNT-EDIT          PIC S9(13)V99.                   00486000
004870     05  WS-AMOUNT-EDIT-PARTS REDEFINES WS-AMOUNT-EDIT.           00487000
004880         10  WS-AMOUNT-WHOLE     PIC S9(13).                      00488000
004890         10  WS-AMOUNT-CENTS     PIC 99.                          00489000
004895     05  FILLER                  PIC X(06) VALUE SPACES.          00489500
004900                                                                  00490000
004910 LINKAGE SECTION.                                                 00491000
005000 01  LK-FUNCTION                 PIC X(01).                       00500000
005100     88  LK-FN-CHECK             VALUE 'C'.                       00510000
005200     88  LK-FN-COMMIT            VALUE 'U'.                       00520000
005300 COPY CARDREC REPLACING ==:TAG:== BY ==LK-CARD==.                 00530000
005400 01  LK-AMOUNT                   PIC S9(13)V99.                   00540000
005500 01  LK-PROC-DATE                PIC 9(08).                       00550000
005600 01  LK-AUTH-OK                  PIC X(01).                       00560000
005700     88  LK-AUTHORIZED           VALUE 'Y'.                       00570000
005800 01  LK-FAIL-REASON              PIC X(30).                       00580000
005900                                                                  00590000
006000******************************************************************00600000
006100 PROCEDURE DIVISION USING LK-FUNCTION, LK-CARD-RECORD,            00610000
006150                          LK-AMOUNT, LK-PROC-DATE,                00615000
006200                          LK-AUTH-OK, LK-FAIL-REASON.             00620000
006300******************************************************************00630000
006400                                                                  00640000
006500 000-MAIN.                                                        00650000
006600     MOVE 'Y'    TO LK-AUTH-OK.                                   00660000
006700     MOVE SPACES TO LK-FAIL-REASON.                               00670000
006750     MOVE LK-PROC-DATE    TO WS-PROC-DATE-EDIT.                   00675000
006760     MOVE LK-CARD-EXPIRY  TO WS-EXPIRY-DATE-EDIT.                 00676000
006770     MOVE LK-AMOUNT       TO WS-AMOUNT-EDIT.                      00677000
006800                                                                  00680000
006900     IF LK-FN-CHECK                                               00690000
006950         ADD 1 TO WS-CHECK-CALLS                                  00695000
007000         IF LK-AMOUNT NOT > 0                                     00700000
007100             MOVE 'N' TO LK-AUTH-OK                               00710000
007200             MOVE 'INVALID AMOUNT' TO LK-FAIL-REASON              00720000
007300         END-IF                                                   00730000
007400         IF LK-AUTH-OK = 'Y'                                      00740000
007500             PERFORM 900-VALIDATE-LIMITS THRU 900-EXIT            00750000
007600         END-IF                                                   00760000
007700         IF LK-AUTH-OK = 'Y'                                      00770000
007800             PERFORM 100-CHECK-EXPIRY THRU 100-EXIT               00780000
007900         END-IF                                                   00790000
008000         IF LK-AUTH-OK = 'Y'                                      00800000
008100             EVALUATE TRUE                                        00810000
008200                 WHEN LK-CARD-DEBIT                               00820000
008300                     PERFORM 200-AUTH-DEBIT    THRU 200-EXIT      00830000
008400                 WHEN LK-CARD-CREDIT                              00840000
008500                     PERFORM 300-AUTH-CREDIT   THRU 300-EXIT      00850000
008600                 WHEN LK-CARD-ONE-TIME                            00860000
008700                     PERFORM 400-AUTH-ONE-TIME THRU 400-EXIT      00870000
008800                 WHEN OTHER                                       00880000
008900                     MOVE 'N' TO LK-AUTH-OK                       00890000
009000                     MOVE 'UNKNOWN CARD TYPE' TO LK-FAIL-REASON   00900000
009100             END-EVALUATE                                         00910000
009200         END-IF                                                   00920000
009300     ELSE                                                         00930000
009350         ADD 1 TO WS-COMMIT-CALLS                                 00935000
009400         EVALUATE TRUE                                            00940000
009500             WHEN LK-CARD-DEBIT                                   00950000
009600                 PERFORM 850-COMMIT-DEBIT    THRU 850-EXIT        00960000
009700             WHEN LK-CARD-CREDIT                                  00970000
009800                 PERFORM 860-COMMIT-CREDIT   THRU 860-EXIT        00980000
009900             WHEN LK-CARD-ONE-TIME                                00990000
010000                 PERFORM 870-COMMIT-ONE-TIME THRU 870-EXIT        01000000
010100         END-EVALUATE                                             01010000
010200     END-IF.                                                      01020000
010300                                                                  01030000
010400     GOBACK.                                                      01040000
010500                                                                  01050000
010600 100-CHECK-EXPIRY.                                                01060000
010700*    A CARD EXPIRES AT MIDNIGHT ON ITS EXPIRY DATE - IT MUST      01070000
010800*    STILL BE STRICTLY AFTER THE PROCESSING DATE TO AUTHORIZE.    01080000
010900     IF LK-CARD-EXPIRY NOT > LK-PROC-DATE                         01090000
011000         MOVE 'N' TO LK-AUTH-OK                                   01100000
011100         MOVE 'CARD EXPIRED' TO LK-FAIL-REASON                    01110000
011150         GO TO 100-EXIT.                                          01115000
011300 100-EXIT.                                                        01130000
011400     EXIT.                                                        01140000
011500                                                                  01150000
011600 200-AUTH-DEBIT.                                                  01160000
011700*    DEBIT CARD - DAILY SPEND, DAILY USE COUNT.  THE ACCOUNT-     01170000
011800*    BALANCE LEG IS ENFORCED DOWNSTREAM BY ACCTPOST.              01180000
011900     ADD LK-AMOUNT TO LK-CARD-DAILY-SPENT                         01190000
011950         GIVING WS-NEW-DAILY-SPENT                                01195000
012000     IF WS-NEW-DAILY-SPENT > LK-CARD-DAILY-LIMIT                  01200000
012100         MOVE 'N' TO LK-AUTH-OK                                   01210000
012200         MOVE 'DAILY LIMIT EXCEEDED' TO LK-FAIL-REASON            01220000
012300     END-IF                                                       01230000
012400     IF LK-AUTH-OK = 'Y'                                          01240000
012500         IF LK-CARD-DAILY-USED NOT < LK-CARD-DAILY-USES           01250000
012600             MOVE 'N' TO LK-AUTH-OK                               01260000
012700             MOVE 'DAILY USE COUNT EXCEEDED' TO LK-FAIL-REASON    01270000
012800         END-IF                                                   01280000
012900     END-IF.                                                      01290000
013000 200-EXIT.                                                        01300000
013100     EXIT.                                                        01310000
013200                                                                  01320000
013300 300-AUTH-CREDIT.                                                 01330000
013400*    CREDIT CARD - CREDIT LIMIT ONLY.  THE ACCOUNT BALANCE MAY    01340000
013500*    NOT GO NEGATIVE EITHER, BUT THAT GUARD IS ACCTPOST'S JOB,    01350000
013600*    NOT OURS - SEE THE PROGRAM BANNER ABOVE.                     01360000
013700     ADD LK-AMOUNT TO LK-CARD-CREDIT-USED                         01370000
013750         GIVING WS-NEW-CREDIT-USED                                01375000
013800     IF WS-NEW-CREDIT-USED > LK-CARD-CREDIT-LIMIT                 01380000
013900         MOVE 'N' TO LK-AUTH-OK                                   01390000
014000         MOVE 'CREDIT LIMIT EXCEEDED' TO LK-FAIL-REASON           01400000
014100     END-IF.                                                      01410000
014200 300-EXIT.                                                        01420000
014300     EXIT.                                                        01430000
014400                                                                  01440000
014500 400-AUTH-ONE-TIME.                                               01450000
014600*    ONE-TIME CARD - GOOD FOR EXACTLY ONE AUTHORIZATION, EVER.    01460000
014700     IF LK-CARD-ALREADY-USED                                      01470000
014800         MOVE 'N' TO LK-AUTH-OK                                   01480000
014900         MOVE 'CARD ALREADY USED' TO LK-FAIL-REASON               01490000
015000     END-IF.                                                      01500000
015100 400-EXIT.                                                        01510000
015200     EXIT.                                                        01520000
015300                                                                  01530000
015400 850-COMMIT-DEBIT.                                                01540000
015500     ADD LK-AMOUNT TO LK-CARD-DAILY-SPENT.                        01550000
015600     ADD 1         TO LK-CARD-DAILY-USED.                         01560000
015700 850-EXIT.                                                        01570000
015800     EXIT.                                                        01580000
015900                                                                  01590000
016000 860-COMMIT-CREDIT.                                               01600000
016100     ADD LK-AMOUNT TO LK-CARD-CREDIT-USED.                        01610000
016200 860-EXIT.                                                        01620000
016300     EXIT.                                                        01630000
016400                                                                  01640000
016500 870-COMMIT-ONE-TIME.                                             01650000
016600     MOVE 'Y' TO LK-CARD-USED-FLAG.                               01660000
016700 870-EXIT.                                                        01670000
016800     EXIT.                                                        01680000
016900                                                                  01690000
017000 900-VALIDATE-LIMITS.                                             01700000
017100*    DEFENSIVE EDIT AGAINST A DAMAGED CARD MASTER RECORD - SEE    01710000
017200*    05/30/07 CHANGE ABOVE.  A CARD THAT FAILS THIS EDIT IS       01720000
017300*    REJECTED REGARDLESS OF CARD TYPE.                            01730000
017400     IF LK-CARD-DEBIT                                             01740000
017500         IF LK-CARD-DAILY-LIMIT NOT > 0                           01750000
017600            OR LK-CARD-DAILY-USES < 0                             01760000
017700            OR LK-CARD-DAILY-USES > 30                            01770000
017800             MOVE 'N' TO LK-AUTH-OK                               01780000
017900             MOVE 'INVALID CARD LIMITS' TO LK-FAIL-REASON         01790000
018000         END-IF                                                   01800000
018100     END-IF                                                       01810000
018200     IF LK-CARD-ONE-TIME                                          01820000
018300         IF LK-CARD-DRAW-LIMIT NOT > 0                            01830000
018400             MOVE 'N' TO LK-AUTH-OK                               01840000
018500             MOVE 'INVALID CARD LIMITS' TO LK-FAIL-REASON         01850000
018600         END-IF                                                   01860000
018700     END-IF                                                       01870000
018800     IF LK-CARD-CURRENT-DRAW < 0                                  01880000
018900         MOVE 'N' TO LK-AUTH-OK                                   01890000
019000         MOVE 'INVALID CARD LIMITS' TO LK-FAIL-REASON             01900000
019100     END-IF                                                       01900500
019110     IF WS-PROC-MM < 01 OR WS-PROC-MM > 12                        01901000
019120        OR WS-PROC-DD < 01 OR WS-PROC-DD > 31                     01902000
019130         MOVE 'N' TO LK-AUTH-OK                                   01903000
019140         MOVE 'INVALID PROCESSING DATE' TO LK-FAIL-REASON         01904000
019150     END-IF                                                       01905000
019160     IF WS-EXPIRY-MM < 01 OR WS-EXPIRY-MM > 12                    01906000
019170        OR WS-EXPIRY-DD < 01 OR WS-EXPIRY-DD > 31                 01907000
019180         MOVE 'N' TO LK-AUTH-OK                                   01908000
019190         MOVE 'INVALID CARD LIMITS' TO LK-FAIL-REASON             01909000
019195     END-IF                                                       01909500
019196     IF WS-AMOUNT-WHOLE < 0                                       01909600
019197         MOVE 'N' TO LK-AUTH-OK                                   01909700
019198         MOVE 'INVALID AMOUNT' TO LK-FAIL-REASON                  01909800
019199     END-IF.                                                      01909900
019200 900-EXIT.                                                        01920000
019300     EXIT.                                                        01930000
