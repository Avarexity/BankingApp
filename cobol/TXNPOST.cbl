000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.     TXNPOST.                                         00030000
000400 AUTHOR.         D STOUT.                                         00040000
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00050000
000600 DATE-WRITTEN.   02/07/89.                                        00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.       NON-CONFIDENTIAL.                                00080000
000900******************************************************************00090000
001000*                                                                *00100000
001100*    TXNPOST - NIGHTLY TRANSACTION POSTING DRIVER.               *00110000
001200*                                                                *00120000
001300*    READS THE PENDING-TRANSACTION FILE (BUILT DURING THE DAY BY *00130000
001400*    THE ON-LINE FRONT END) IN TXN-FROM-ACCT ORDER, LOADS THE    *00140000
001500*    ACCOUNT, CARD AND INSTITUTE MASTERS INTO TABLES, AND DRIVES *00150000
001600*    EACH PENDING ITEM THROUGH THE POSTING ENGINE (ACCTPOST) AND *00160000
001700*    THE CARD AUTHORIZATION ENGINE (CARDAUTH) AS ITS TYPE        *00170000
001800*    REQUIRES.  WRITES EVERY ITEM BACK OUT COMPLETED OR FAILED,  *00180000
001900*    REWRITES THE ACCOUNT AND CARD MASTERS WITH THE UPDATED      *00190000
002000*    BALANCES AND COUNTERS, AND PRINTS THE POSTING REPORT WITH   *00200000
002100*    A SUBTOTAL LINE EVERY TIME TXN-FROM-ACCT CHANGES.           *00210000
002200*                                                                *00220000
002300*    CHANGE LOG.                                                 *00230000
002400*    ---------------------------------------------------------- * 00240000
002500*    02/07/89  DS   ORIGINAL PROGRAM.                            *00250000
002600*    08/09/90  RSK  CARD-PAYMENT TRANSACTIONS NOW ROUTED THROUGH *00260000
002700*                   CARDAUTH INSTEAD OF POSTING DIRECT TO THE    *00270000
002800*                   CARD MASTER (REQ TB-1904).                   *00280000
002900*    11/02/91  RSK  ADDED TRANSFER AND FEE TRANSACTION TYPES AND *00290000
003000*                   THE POSTING REPORT WITH ACCOUNT SUBTOTALS    *00300000
003100*                   (REQ TB-2217).                               *00310000
003200*    06/30/94  JHB  TIGHTENED THE AMOUNT EDIT - A ZERO OR        *00320000
003300*                   NEGATIVE AMOUNT NOW FAILS THE ITEM BEFORE IT *00330000
003400*                   REACHES THE POSTING ENGINE (REQ TB-3305).    *00340000
003500*    02/11/99  MPL  Y2K REMEDIATION - RUN-DATE WINDOWING ADDED   *00350000
003600*                   TO 700-OPEN-FILES, SAME PATTERN AS REGVAL.   *00360000
003700*                   (REQ TB-3921).                               *00370000
003800*    09/18/02  RSK  CARD-PAYMENT POSTING SPLIT INTO A CARDAUTH   *00380000
003900*                   CHECK CALL FOLLOWED BY AN ACCTPOST WITHDRAW  *00390000
004000*                   AND A CARDAUTH COMMIT CALL, SO THE CARD SIDE *00400000
004100*                   IS NEVER UPDATED UNLESS THE BALANCE SIDE     *00410000
004200*                   ALSO SUCCEEDED (REQ TB-4110).                *00420000
004300*    05/30/07  KMT  REJECT A PENDING ITEM WITH A ZERO OR BLANK   *00430000
004400*                   TIMESTAMP RATHER THAN LET IT POST WITH A     *00440000
004500*                   GARBAGE TIMESTAMP ON HISTORY (REQ TB-5502).  *00450000
004600*    03/12/09  KMT  ITEM IS NOW REJECTED IF THE CARD PRESENTED   *00460000
004700*                   IS ALREADY MARKED USED-UP FOR A ONE-TIME     *00470000
004800*                   CARD BEFORE CARDAUTH IS EVEN CALLED, TO      *00480000
004900*                   MATCH THE EXPIRY EDIT ADDED TO CARDAUTH THE  *00490000
005000*                   SAME DAY (REQ TB-5809).                      *00500000
005100*    07/22/11  KMT  PRINTS THE REGISTRATION ACCEPT/REJECT COUNTS *00510000
005200*                   ON THE GRAND TOTAL LINES WHEN REGVAL HAS RUN *00520000
005300*                   EARLIER THE SAME NIGHT (REQ TB-6044).        *00530000
005400*    04/15/14  KMT  CARD-PAYMENT ITEMS NOW VERIFY THE MERCHANT   *00540000
005500*                   INSTITUTE EXISTS BEFORE CARDAUTH IS CALLED - *00550000
005600*                   A BAD INSTITUTE ID WAS FALLING THROUGH AS AN *00560000
005700*                   UNEXPLAINED CARDAUTH REJECT (REQ TB-6301).   *00570000
005800*    09/03/16  KMT  WITHDRAWALS AND FEES AGAINST A CLOSED FROM   *00580000
005900*                   ACCOUNT ARE NOW REJECTED IN THE COMMON EDIT  *00590000
006000*                   INSTEAD OF FALLING THROUGH TO ACCTPOST       *00600000
006100*                   (REQ TB-6588).                               *00610000
006120*    02/06/18  KMT  ADDED ORGANIZATION IS LINE SEQUENTIAL TO     *00612000
006140*                   EVERY SELECT - THE MASTERS ARE READ ON THIS  *00614000
006160*                   ORGANIZATION BY REGVAL EARLIER THE SAME      *00616000
006180*                   NIGHT AND THIS PROGRAM HAD BEEN LEFT ON THE  *00618000
006190*                   COMPILER DEFAULT (REQ TB-6812).              *00619000
006192*    11/14/19  KMT  ASSIGNS TXN-ID SEQUENTIALLY WHEN THE FRONT   *00619200
006193*                   END LEAVES IT ZERO, AND ADDS FOUR HISTORY    *00619300
006194*                   REPORT SELECTION SECTIONS DRIVEN BY AN       *00619400
006195*                   OPTIONAL HIST-CRITERIA CONTROL CARD          *00619500
006196*                   (REQ TB-7014).                               *00619600
006200******************************************************************00620000
006300                                                                  00630000
006400 ENVIRONMENT DIVISION.                                            00640000
006500                                                                  00650000
006600 CONFIGURATION SECTION.                                           00660000
006700 SPECIAL-NAMES.                                                   00670000
006800     C01 IS TOP-OF-FORM.                                          00680000
006900                                                                  00690000
007000 INPUT-OUTPUT SECTION.                                            00700000
007100 FILE-CONTROL.                                                    00710000
007200     SELECT ACCOUNT-MASTER   ASSIGN TO ACCTMSTR                   00720000
007210         ORGANIZATION IS LINE SEQUENTIAL                          00721000
007300         FILE STATUS IS WS-ACCT-STATUS.                           00730000
007400     SELECT CARD-MASTER      ASSIGN TO CARDMSTR                   00740000
007410         ORGANIZATION IS LINE SEQUENTIAL                          00741000
007500         FILE STATUS IS WS-CARD-STATUS.                           00750000
007600     SELECT INSTITUTE-FILE   ASSIGN TO INSTFILE                   00760000
007610         ORGANIZATION IS LINE SEQUENTIAL                          00761000
007700         FILE STATUS IS WS-INST-STATUS.                           00770000
007800     SELECT PENDING-TXN      ASSIGN TO PENDTXN                    00780000
007810         ORGANIZATION IS LINE SEQUENTIAL                          00781000
007900         FILE STATUS IS WS-PTXN-STATUS.                           00790000
008000     SELECT POSTED-TXN       ASSIGN TO POSTTXN                    00800000
008010         ORGANIZATION IS LINE SEQUENTIAL                          00801000
008100         FILE STATUS IS WS-CTXN-STATUS.                           00810000
008200     SELECT POSTING-REPORT   ASSIGN TO RPTFILE                    00820000
008210         ORGANIZATION IS LINE SEQUENTIAL                          00821000
008300         FILE STATUS IS WS-RPT-STATUS.                            00830000
008400     SELECT OPTIONAL REG-COUNTS ASSIGN TO REGCNTS                 00840000
008410         ORGANIZATION IS LINE SEQUENTIAL                          00841000
008500         FILE STATUS IS WS-RCNT-STATUS.                           00850000
008520     SELECT OPTIONAL HIST-CRITERIA ASSIGN TO HISTCRIT             00852000
008530         ORGANIZATION IS LINE SEQUENTIAL                          00853000
008540         FILE STATUS IS WS-HCRIT-STATUS.                          00854000
008600                                                                  00860000
008700 DATA DIVISION.                                                   00870000
008800                                                                  00880000
008900 FILE SECTION.                                                    00890000
009000 FD  ACCOUNT-MASTER                                               00900000
009100     LABEL RECORDS ARE STANDARD.                                  00910000
009200     COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT-FD==.             00920000
009300                                                                  00930000
009400 FD  CARD-MASTER                                                  00940000
009500     LABEL RECORDS ARE STANDARD.                                  00950000
009600     COPY CARDREC REPLACING ==:TAG:== BY ==CARD-FD==.             00960000
009700                                                                  00970000
009800 FD  INSTITUTE-FILE                                               00980000
009900     LABEL RECORDS ARE STANDARD.                                  00990000
010000     COPY INSTREC REPLACING ==:TAG:== BY ==INST-FD==.             01000000
010100                                                                  01010000
010200 FD  PENDING-TXN                                                  01020000
010300     LABEL RECORDS ARE STANDARD.                                  01030000
010400     COPY TXNREC  REPLACING ==:TAG:== BY ==TXN-IN==.              01040000
010500                                                                  01050000
010600 FD  POSTED-TXN                                                   01060000
010700     LABEL RECORDS ARE STANDARD.                                  01070000
010800     COPY TXNREC  REPLACING ==:TAG:== BY ==TXN-OUT==.             01080000
010900                                                                  01090000
011000 FD  POSTING-REPORT                                               01100000
011100     LABEL RECORDS ARE STANDARD.                                  01110000
011200 01  RPT-RECORD                     PIC X(132).                   01120000
011300                                                                  01130000
011400 FD  REG-COUNTS                                                   01140000
011500     LABEL RECORDS ARE STANDARD.                                  01150000
011600 01  REGCNT-RECORD.                                               01160000
011700     05  REGCNT-ACCEPTED             PIC 9(08).                   01170000
011800     05  REGCNT-REJECTED             PIC 9(08).                   01180000
011900     05  FILLER                      PIC X(64).                   01190000
011910 FD  HIST-CRITERIA                                                01191000
011920     LABEL RECORDS ARE STANDARD.                                  01192000
011930 01  HISTCRIT-RECORD.                                             01193000
011940     05  HISTCRIT-BEGIN-DATE        PIC 9(08).                    01194000
011950     05  HISTCRIT-END-DATE          PIC 9(08).                    01195000
011960     05  HISTCRIT-STATE             PIC X(01).                    01196000
011970     05  HISTCRIT-INST-ID           PIC 9(10).                    01197000
011980     05  FILLER                     PIC X(41).                    01198000
012000                                                                  01200000
012100 WORKING-STORAGE SECTION.                                         01210000
012200                                                                  01220000
012300 77  WS-BAD-TRAN-COUNT               PIC 9(07) COMP VALUE 0.      01230000
012400 77  WS-NEXT-TXN-ID                  PIC 9(10) COMP VALUE 0.      01240000
012500                                                                  01250000
012600 01  WS-FILE-STATUSES.                                            01260000
012700     05  WS-ACCT-STATUS              PIC X(02) VALUE '00'.        01270000
012800     05  WS-CARD-STATUS              PIC X(02) VALUE '00'.        01280000
012900     05  WS-INST-STATUS              PIC X(02) VALUE '00'.        01290000
013000     05  WS-PTXN-STATUS              PIC X(02) VALUE '00'.        01300000
013100     05  WS-CTXN-STATUS              PIC X(02) VALUE '00'.        01310000
013200     05  WS-RPT-STATUS               PIC X(02) VALUE '00'.        01320000
013300     05  WS-RCNT-STATUS              PIC X(02) VALUE '00'.        01330000
013350     05  WS-HCRIT-STATUS             PIC X(02) VALUE '00'.        01335000
013400     05  FILLER                      PIC X(10) VALUE SPACES.      01340000
013500                                                                  01350000
013600 01  WS-SWITCHES.                                                 01360000
013700     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.         01370000
013800         88  WS-TRAN-EOF             VALUE 'Y'.                   01380000
013900     05  WS-EDIT-OK-SW               PIC X(01) VALUE 'Y'.         01390000
014000         88  WS-EDIT-OK              VALUE 'Y'.                   01400000
014100     05  WS-ACCT-FOUND-SW            PIC X(01) VALUE 'N'.         01410000
014200         88  WS-ACCT-FOUND           VALUE 'Y'.                   01420000
014300     05  WS-TOACCT-FOUND-SW          PIC X(01) VALUE 'N'.         01430000
014400         88  WS-TOACCT-FOUND         VALUE 'Y'.                   01440000
014500     05  WS-CARD-FOUND-SW            PIC X(01) VALUE 'N'.         01450000
014600         88  WS-CARD-FOUND           VALUE 'Y'.                   01460000
014700     05  WS-INST-FOUND-SW            PIC X(01) VALUE 'N'.         01470000
014800         88  WS-INST-FOUND           VALUE 'Y'.                   01480000
014900     05  WS-REG-COUNTS-SW            PIC X(01) VALUE 'N'.         01490000
015000         88  WS-REG-COUNTS-PRESENT   VALUE 'Y'.                   01500000
015050     05  WS-HIST-CRIT-SW             PIC X(01) VALUE 'N'.         01505000
015060         88  WS-HIST-CRIT-PRESENT    VALUE 'Y'.                   01506000
015100     05  FILLER                      PIC X(10) VALUE SPACES.      01510000
015200                                                                  01520000
015300*    RUN DATE - WINDOWED THE SAME WAY REGVAL WINDOWS ITS OWN     *01530000
015400*    RUN DATE, SO THE TWO PROGRAMS AGREE PAST THE CENTURY TURN.  *01540000
015500 01  WS-RUN-DATE-FIELDS.                                          01550000
015600     05  WS-RUN-DATE-RAW             PIC 9(06).                   01560000
015700     05  WS-RUN-DATE-RAW-PARTS REDEFINES WS-RUN-DATE-RAW.         01570000
015800         10  WS-RUN-YY               PIC 9(02).                   01580000
015900         10  WS-RUN-MM               PIC 9(02).                   01590000
016000         10  WS-RUN-DD               PIC 9(02).                   01600000
016100     05  WS-RUN-DATE                 PIC 9(08).                   01610000
016200     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                 01620000
016300         10  WS-RUN-CENTURY          PIC 9(02).                   01630000
016400         10  WS-RUN-YY-OF-CC         PIC 9(02).                   01640000
016500         10  WS-RUN-MM-OF-CC         PIC 9(02).                   01650000
016600         10  WS-RUN-DD-OF-CC         PIC 9(02).                   01660000
016700     05  FILLER                      PIC X(08) VALUE SPACES.      01670000
016800                                                                  01680000
016900*    THE TIMESTAMP ON A PENDING ITEM IS TRUSTED TO THE POSTED    *01690000
017000*    HISTORY FILE VERBATIM - IF IT IS BLANK OR ZERO THE ITEM     *01700000
017100*    NEVER SHOULD HAVE REACHED THIS FILE AND IS FAILED HERE      *01710000
017200*    RATHER THAN LET A GARBAGE DATE ONTO THE REPORT (TB-5502).   *01720000
017300 01  WS-TXN-TIMESTAMP-FIELDS.                                     01730000
017400     05  WS-TXN-TS-EDIT              PIC 9(14).                   01740000
017500     05  WS-TXN-TS-PARTS REDEFINES WS-TXN-TS-EDIT.                01750000
017600         10  WS-TXN-TS-DATE          PIC 9(08).                   01760000
017700         10  WS-TXN-TS-TIME          PIC 9(06).                   01770000
017800     05  FILLER                      PIC X(08) VALUE SPACES.      01780000
017900                                                                  01790000
018000 01  WS-TABLE-COUNTERS.                                           01800000
018100     05  ACCT-TAB-COUNT              PIC 9(07) COMP VALUE 0.      01810000
018200     05  CARD-TAB-COUNT              PIC 9(07) COMP VALUE 0.      01820000
018300     05  INST-TAB-COUNT              PIC 9(07) COMP VALUE 0.      01830000
018400     05  FILLER                      PIC X(10) VALUE SPACES.      01840000
018500                                                                  01850000
018600*    CONTROL-BREAK SUBTOTAL - RESET EVERY TIME TXN-FROM-ACCT     *01860000
018700*    CHANGES.  PENDING-TXN IS BUILT IN TXN-FROM-ACCT SEQUENCE BY *01870000
018800*    THE ON-LINE FRONT END SO NO SORT IS NEEDED HERE.            *01880000
018900 01  WS-SUBTOTALS.                                                01890000
019000     05  WS-SUB-ACCT-ID              PIC 9(10) VALUE ZERO.        01900000
019100     05  WS-SUB-COMPLETED            PIC 9(05) COMP VALUE 0.      01910000
019200     05  WS-SUB-FAILED               PIC 9(05) COMP VALUE 0.      01920000
019300     05  WS-SUB-NET-AMOUNT           PIC S9(13)V99 VALUE 0.       01930000
019400     05  FILLER                      PIC X(10) VALUE SPACES.      01940000
019500                                                                  01950000
019600 01  WS-GRAND-TOTALS.                                             01960000
019700     05  WS-GRAND-COMPLETED          PIC 9(07) COMP VALUE 0.      01970000
019800     05  WS-GRAND-FAILED             PIC 9(07) COMP VALUE 0.      01980000
019900     05  WS-GRAND-AMOUNT             PIC S9(13)V99 VALUE 0.       01990000
020000     05  FILLER                      PIC X(10) VALUE SPACES.      02000000
020100                                                                  02010000
020200 01  WS-REG-COUNT-FIELDS.                                         02020000
020300     05  WS-REG-ACCEPTED             PIC 9(08) VALUE 0.           02030000
020400     05  WS-REG-REJECTED             PIC 9(08) VALUE 0.           02040000
020500     05  FILLER                      PIC X(10) VALUE SPACES.      02050000
020600                                                                  02060000
020610*    CRITERIA FOR THE POSTED-TXN HISTORY REPORT SECTIONS BELOW - *02061000
020620*    READ FROM AN OPTIONAL CONTROL CARD FILE THE SAME WAY THE    *02062000
020630*    REGISTRATION COUNTS ARE (REQ TB-7014).                      *02063000
020640 01  WS-HIST-CRIT-FIELDS.                                         02064000
020650     05  WS-HC-BEGIN-DATE            PIC 9(08) VALUE 0.           02065000
020660     05  WS-HC-END-DATE              PIC 9(08) VALUE 0.           02066000
020670     05  WS-HC-STATE                 PIC X(01) VALUE SPACES.      02067000
020680     05  WS-HC-INST-ID               PIC 9(10) VALUE 0.           02068000
020690     05  FILLER                      PIC X(10) VALUE SPACES.      02069000
020700 01  WS-EDIT-FIELDS.                                              02070000
020800     05  WS-EDIT-FAIL-REASON         PIC X(30) VALUE SPACES.      02080000
020900     05  WS-SEARCH-ACCT-ID           PIC 9(10) VALUE ZERO.        02090000
021000     05  WS-SEARCH-CARD-NUMBER       PIC X(19) VALUE SPACES.      02100000
021100     05  WS-SEARCH-INST-ID           PIC 9(10) VALUE ZERO.        02110000
021200     05  WS-FOUND-ACCT-IX            PIC 9(07) COMP VALUE 0.      02120000
021300     05  WS-CURR-ACCT-IX             PIC 9(07) COMP VALUE 0.      02130000
021400     05  WS-TOACCT-IX                PIC 9(07) COMP VALUE 0.      02140000
021500     05  WS-CARD-TAB-IX              PIC 9(07) COMP VALUE 0.      02150000
021600     05  WS-INST-TAB-IX              PIC 9(07) COMP VALUE 0.      02160000
021700     05  FILLER                      PIC X(10) VALUE SPACES.      02170000
021800                                                                  02180000
021900*    PARAMETER AREA FOR THE CALL TO ACCTPOST - LAYOUT MATCHES    *02190000
022000*    ACCTPOST'S OWN LINKAGE SECTION FIELD FOR FIELD.             *02200000
022100 01  WS-POST-FIELDS.                                              02210000
022200     05  WS-POST-OPERATION           PIC X(01) VALUE SPACES.      02220000
022300     05  WS-POST-BALANCE             PIC S9(13)V99 VALUE 0.       02230000
022400     05  WS-POST-AMOUNT              PIC S9(13)V99 VALUE 0.       02240000
022500     05  WS-POST-OK                  PIC X(01) VALUE 'N'.         02250000
022600         88  WS-POSTED               VALUE 'Y'.                   02260000
022700     05  WS-POST-FAIL-REASON         PIC X(30) VALUE SPACES.      02270000
022800     05  FILLER                      PIC X(10) VALUE SPACES.      02280000
022900                                                                  02290000
023000*    PARAMETER AREA FOR THE CALL TO CARDAUTH - LAYOUT MATCHES    *02300000
023100*    CARDAUTH'S OWN LINKAGE SECTION FIELD FOR FIELD.             *02310000
023200 01  WS-AUTH-FIELDS.                                              02320000
023300     05  WS-AUTH-FUNCTION            PIC X(01) VALUE SPACES.      02330000
023400     05  WS-AUTH-AMOUNT              PIC S9(13)V99 VALUE 0.       02340000
023500     05  WS-AUTH-PROC-DATE           PIC 9(08) VALUE 0.           02350000
023600     05  WS-AUTH-OK                  PIC X(01) VALUE 'N'.         02360000
023700         88  WS-AUTHORIZED           VALUE 'Y'.                   02370000
023800     05  WS-AUTH-FAIL-REASON         PIC X(30) VALUE SPACES.      02380000
023900     05  FILLER                      PIC X(10) VALUE SPACES.      02390000
024000                                                                  02400000
024100     COPY CARDREC REPLACING ==:TAG:== BY ==WRK-CARD==.            02410000
024200                                                                  02420000
024300 01  WS-REPORT-FIELDS.                                            02430000
024400     05  WS-PAGE-NO                  PIC 9(05) COMP VALUE 0.      02440000
024500     05  WS-LINE-CT                  PIC 9(05) COMP VALUE 99.     02450000
024600     05  WS-MAX-LINES                PIC 9(05) COMP VALUE 50.     02460000
024700     05  WS-RPT-AMOUNT-EDIT          PIC ZZZ,ZZZ,ZZ9.99-.         02470000
024800     05  WS-RPT-NET-EDIT             PIC ZZZ,ZZZ,ZZ9.99-.         02480000
024900     05  WS-RPT-TO-MERCH             PIC X(12) VALUE SPACES.      02490000
025000     05  WS-TXN-TYPE-DESC            PIC X(08) VALUE SPACES.      02500000
025100     05  FILLER                      PIC X(10) VALUE SPACES.      02510000
025200                                                                  02520000
025300*    ACCOUNT MASTER TABLE - HELD ASCENDING BY ACCT-TAB-ID BECAUSE*02530000
025400*    ACCOUNT-MASTER ITSELF IS MAINTAINED IN THAT ORDER, SO A     *02540000
025500*    BINARY SEARCH CAN BE USED TO FIND THE FROM AND TO ACCOUNTS. *02550000
025600*    THE COPYBOOK CANNOT BE LAID DIRECTLY OVER AN OCCURS ENTRY   *02560000
025700*    (ITS 01-LEVEL CANNOT SIT UNDER OUR 05-LEVEL), SO THE FIELDS *02570000
025800*    ARE CARRIED HERE BY HAND, BYTE FOR BYTE THE SAME AS ACCTREC,*02580000
025900*    SO A GROUP MOVE TO OR FROM ACCT-FD-RECORD STAYS VALID.      *02590000
026000 01  ACCT-TABLE.                                                  02600000
026100     05  ACCT-ENTRY OCCURS 5000 TIMES                             02610000
026200             ASCENDING KEY IS ACCT-TAB-ID                         02620000
026300             INDEXED BY ACCT-IX.                                  02630000
026400         10  ACCT-TAB-CORE.                                       02640000
026500             15  ACCT-TAB-ID         PIC 9(10).                   02650000
026600             15  ACCT-TAB-NAME       PIC X(20).                   02660000
026700             15  ACCT-TAB-CURRENCY   PIC X(03).                   02670000
026800             15  ACCT-TAB-BALANCE    PIC S9(13)V99.               02680000
026900             15  ACCT-TAB-OWNER-ID   PIC 9(10).                   02690000
027000             15  ACCT-TAB-STATUS     PIC X(01).                   02700000
027100                 88  ACCT-TAB-ACTIVE VALUE 'A'.                   02710000
027200                 88  ACCT-TAB-CLOSED VALUE 'C'.                   02720000
027300             15  FILLER              PIC X(41).                   02730000
027400                                                                  02740000
027500*    CARD MASTER TABLE - NOT GUARANTEED SORTED, SCANNED LINEAR.  *02750000
027600 01  CARD-TABLE.                                                  02760000
027700     05  CARD-ENTRY OCCURS 8000 TIMES INDEXED BY CARD-IX.         02770000
027800         10  CARD-TAB-CORE.                                       02780000
027900             15  CARD-TAB-NUMBER     PIC X(19).                   02790000
028000             15  CARD-TAB-TYPE       PIC X(01).                   02800000
028100                 88  CARD-TAB-DEBIT      VALUE 'D'.               02810000
028200                 88  CARD-TAB-CREDIT     VALUE 'C'.               02820000
028300                 88  CARD-TAB-ONE-TIME   VALUE 'O'.               02830000
028400             15  CARD-TAB-EXPIRY     PIC 9(08).                   02840000
028500             15  CARD-TAB-CVV        PIC X(03).                   02850000
028600             15  CARD-TAB-ACCT-ID    PIC 9(10).                   02860000
028700             15  CARD-TAB-PIN        PIC X(06).                   02870000
028800             15  CARD-TAB-DRAW-LIMIT     PIC S9(13)V99.           02880000
028900             15  CARD-TAB-CURR-DRAW      PIC S9(13)V99.           02890000
029000             15  CARD-TAB-DAILY-LIMIT    PIC S9(13)V99.           02900000
029100             15  CARD-TAB-DAILY-SPENT    PIC S9(13)V99.           02910000
029200             15  CARD-TAB-DAILY-USES     PIC 9(02).               02920000
029300             15  CARD-TAB-DAILY-USED     PIC 9(02).               02930000
029400             15  CARD-TAB-CREDIT-LIMIT   PIC S9(13)V99.           02940000
029500             15  CARD-TAB-CREDIT-USED    PIC S9(13)V99.           02950000
029600             15  CARD-TAB-USED-FLAG  PIC X(01).                   02960000
029700                 88  CARD-TAB-ALREADY-USED VALUE 'Y'.             02970000
029800             15  FILLER              PIC X(08).                   02980000
029900                                                                  02990000
030000*    INSTITUTE REFERENCE TABLE - LOAD ONLY, NEVER REWRITTEN.     *03000000
030100 01  INST-TABLE.                                                  03010000
030200     05  INST-ENTRY OCCURS 500 TIMES INDEXED BY INST-IX.          03020000
030300         10  INST-TAB-ID             PIC 9(10).                   03030000
030400         10  INST-TAB-NAME           PIC X(30).                   03040000
030500         10  INST-TAB-TYPE           PIC X(01).                   03050000
030600             88  INST-TAB-BANK       VALUE 'B'.                   03060000
030700             88  INST-TAB-MERCHANT   VALUE 'M'.                   03070000
030800             88  INST-TAB-OTHER      VALUE 'O'.                   03080000
030900         10  FILLER                  PIC X(39).                   03090000
031000                                                                  03100000
031100 01  RPT-HEADER1.                                                 03110000
031200     05  FILLER                      PIC X(01) VALUE SPACES.      03120000
031300     05  FILLER                      PIC X(30)                    03130000
031400             VALUE 'NIGHTLY TRANSACTION POSTING RUN'.             03140000
031500     05  FILLER                      PIC X(15) VALUE SPACES.      03150000
031600     05  RPT-H1-DATE                 PIC 9(08).                   03160000
031700     05  FILLER                      PIC X(10) VALUE SPACES.      03170000
031800     05  FILLER                      PIC X(05) VALUE 'PAGE '.     03180000
031900     05  RPT-H1-PAGE                 PIC ZZZZ9.                   03190000
032000     05  FILLER                      PIC X(59) VALUE SPACES.      03200000
032100                                                                  03210000
032200 01  RPT-COLUMN-HDR1.                                             03220000
032300     05  FILLER                      PIC X(01) VALUE SPACES.      03230000
032400     05  FILLER                      PIC X(10) VALUE 'TXN ID'.    03240000
032500     05  FILLER                      PIC X(08) VALUE 'TYPE'.      03250000
032600     05  FILLER                      PIC X(10) VALUE 'FROM ACCT'. 03260000
032700     05  FILLER                      PIC X(12)                    03270000
032750             VALUE 'TO-MERCHANT'.                                 03275000
032800     05  FILLER                      PIC X(16) VALUE 'AMOUNT'.    03280000
032900     05  FILLER                      PIC X(06) VALUE 'STATE'.     03290000
033000     05  FILLER                      PIC X(30) VALUE 'REASON'.    03300000
033100     05  FILLER                      PIC X(39) VALUE SPACES.      03310000
033200                                                                  03320000
033300 01  RPT-DETAIL-LINE.                                             03330000
033400     05  FILLER                      PIC X(01) VALUE SPACES.      03340000
033500     05  RPT-D-TXN-ID                PIC 9(10).                   03350000
033600     05  FILLER                      PIC X(01) VALUE SPACES.      03360000
033700     05  RPT-D-TYPE                  PIC X(08).                   03370000
033800     05  RPT-D-FROM-ACCT             PIC 9(10).                   03380000
033900     05  FILLER                      PIC X(01) VALUE SPACES.      03390000
034000     05  RPT-D-TO-MERCH              PIC X(12).                   03400000
034100     05  RPT-D-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.         03410000
034200     05  FILLER                      PIC X(01) VALUE SPACES.      03420000
034300     05  RPT-D-STATE                 PIC X(06).                   03430000
034400     05  RPT-D-REASON                PIC X(30).                   03440000
034500     05  FILLER                      PIC X(24) VALUE SPACES.      03450000
034600                                                                  03460000
034700 01  RPT-SUBTOTAL-LINE.                                           03470000
034800     05  FILLER                      PIC X(11) VALUE SPACES.      03480000
034900     05  FILLER                      PIC X(15)                    03490000
034950             VALUE 'ACCT SUBTOTAL'.                               03495000
035000     05  RPT-S-ACCT-ID               PIC 9(10).                   03500000
035100     05  FILLER                      PIC X(03) VALUE SPACES.      03510000
035200     05  FILLER                      PIC X(06) VALUE 'OK='.       03520000
035300     05  RPT-S-COMPLETED             PIC ZZZZ9.                   03530000
035400     05  FILLER                      PIC X(04) VALUE 'BAD='.      03540000
035500     05  RPT-S-FAILED                PIC ZZZZ9.                   03550000
035600     05  FILLER                      PIC X(04) VALUE SPACES.      03560000
035700     05  RPT-S-NET-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.         03570000
035800     05  FILLER                      PIC X(50) VALUE SPACES.      03580000
035900                                                                  03590000
036000 01  RPT-GRAND-LINE1.                                             03600000
036100     05  FILLER                      PIC X(01) VALUE SPACES.      03610000
036200     05  FILLER                      PIC X(20)                    03620000
036300             VALUE 'GRAND TOTALS'.                                03630000
036400     05  FILLER                      PIC X(10) VALUE 'OK='.       03640000
036500     05  RPT-G-COMPLETED             PIC ZZZZZZ9.                 03650000
036600     05  FILLER                      PIC X(06) VALUE 'BAD='.      03660000
036700     05  RPT-G-FAILED                PIC ZZZZZZ9.                 03670000
036800     05  FILLER                      PIC X(06) VALUE SPACES.      03680000
036900     05  RPT-G-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.         03690000
037000     05  FILLER                      PIC X(69) VALUE SPACES.      03700000
037100                                                                  03710000
037200 01  RPT-GRAND-LINE2.                                             03720000
037300     05  FILLER                      PIC X(01) VALUE SPACES.      03730000
037400     05  FILLER                      PIC X(30)                    03740000
037500             VALUE 'REGISTRATIONS TONIGHT -'.                     03750000
037600     05  FILLER                      PIC X(10) VALUE 'ACCEPT='.   03760000
037700     05  RPT-G-REG-ACCEPT            PIC ZZZZZZZ9.                03770000
037800     05  FILLER                      PIC X(08) VALUE 'REJECT='.   03780000
037900     05  RPT-G-REG-REJECT            PIC ZZZZZZZ9.                03790000
038000     05  FILLER                      PIC X(64) VALUE SPACES.      03800000
038100                                                                  03810000
038110*    NEW REPORT LAYOUTS BELOW SUPPORT THE HISTORY SELECTION      *03811000
038120*    SECTIONS RUN OVER POSTED-TXN AFTER THE MAIN POSTING PASS    *03812000
038130*    (REQ TB-7014) - SEE THE 840 SERIES PARAGRAPHS.              *03813000
038140 01  RPT-SECTION-HDR.                                             03814000
038150     05  FILLER                      PIC X(01) VALUE SPACES.      03815000
038160     05  RPT-SEC-TITLE               PIC X(50) VALUE SPACES.      03816000
038170     05  FILLER                      PIC X(81) VALUE SPACES.      03817000
038180 01  RPT-HIST-DETAIL-LINE.                                        03818000
038190     05  FILLER                      PIC X(01) VALUE SPACES.      03819000
038200     05  RPT-H-TXN-ID                PIC 9(10).                   03820000
038210     05  FILLER                      PIC X(01) VALUE SPACES.      03821000
038220     05  RPT-H-FROM-ACCT             PIC 9(10).                   03822000
038230     05  FILLER                      PIC X(01) VALUE SPACES.      03823000
038240     05  RPT-H-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.         03824000
038250     05  FILLER                      PIC X(01) VALUE SPACES.      03825000
038260     05  RPT-H-STATE                 PIC X(06).                   03826000
038270     05  RPT-H-NOTE                  PIC X(40).                   03827000
038280     05  FILLER                      PIC X(48) VALUE SPACES.      03828000
038290                                                                  03829000
038295******************************************************************03829500
038300 PROCEDURE DIVISION.                                              03830000
038400******************************************************************03840000
038500                                                                  03850000
038600 000-MAIN.                                                        03860000
038700     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                   03870000
038800     PERFORM 710-LOAD-ACCOUNT-TABLE  THRU 710-EXIT.               03880000
038900     PERFORM 720-LOAD-CARD-TABLE     THRU 720-EXIT.               03890000
039000     PERFORM 730-LOAD-INSTITUTE-TABLE THRU 730-EXIT.              03900000
039050     PERFORM 735-SEED-NEXT-TXN-ID THRU 735-EXIT.                  03905000
039100     PERFORM 795-READ-REG-COUNTS THRU 795-EXIT.                   03910000
039150     PERFORM 796-READ-HIST-CRITERIA THRU 796-EXIT.                03915000
039200     PERFORM 800-INIT-REPORT     THRU 800-EXIT.                   03920000
039300     PERFORM 740-READ-TRAN-FILE  THRU 740-EXIT.                   03930000
039400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               03940000
039500         UNTIL WS-TRAN-EOF.                                       03950000
039600     PERFORM 820-PRINT-ACCOUNT-SUBTOTAL THRU 820-EXIT.            03960000
039700     PERFORM 830-PRINT-GRAND-TOTALS  THRU 830-EXIT.               03970000
039750     PERFORM 840-PRINT-HISTORY-SECTIONS THRU 840-EXIT.            03975000
039800     PERFORM 770-REWRITE-ACCOUNT-MASTER THRU 770-EXIT.            03980000
039900     PERFORM 780-REWRITE-CARD-MASTER    THRU 780-EXIT.            03990000
040000     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                   04000000
040100     GOBACK.                                                      04010000
040200                                                                  04020000
040300 100-PROCESS-TRANSACTIONS.                                        04030000
040400     IF TXN-IN-FROM-ACCT NOT = WS-SUB-ACCT-ID                     04040000
040500         PERFORM 820-PRINT-ACCOUNT-SUBTOTAL THRU 820-EXIT         04050000
040600         MOVE TXN-IN-FROM-ACCT TO WS-SUB-ACCT-ID                  04060000
040700     END-IF.                                                      04070000
040800     PERFORM 110-EDIT-COMMON     THRU 110-EXIT.                   04080000
040900     IF WS-EDIT-OK                                                04090000
041000         EVALUATE TRUE                                            04100000
041100             WHEN TXN-IN-DEPOSIT                                  04110000
041200                 PERFORM 200-POST-DEPOSIT     THRU 200-EXIT       04120000
041300             WHEN TXN-IN-WITHDRAWAL                               04130000
041400                 PERFORM 210-POST-WITHDRAWAL  THRU 210-EXIT       04140000
041500             WHEN TXN-IN-TRANSFER                                 04150000
041600                 PERFORM 220-POST-TRANSFER    THRU 220-EXIT       04160000
041700             WHEN TXN-IN-FEE                                      04170000
041800                 PERFORM 230-POST-FEE         THRU 230-EXIT       04180000
041900             WHEN TXN-IN-CARD-PAYMENT                             04190000
042000                 PERFORM 240-POST-CARD-PAYMENT THRU 240-EXIT      04200000
042100             WHEN OTHER                                           04210000
042200                 MOVE 'N' TO WS-EDIT-OK-SW                        04220000
042300                 MOVE 'UNKNOWN TRANSACTION TYPE' TO               04230000
042400                         WS-EDIT-FAIL-REASON                      04240000
042500         END-EVALUATE                                             04250000
042600     END-IF.                                                      04260000
042700     IF NOT WS-EDIT-OK                                            04270000
042800         MOVE 'F' TO TXN-IN-STATE                                 04280000
042900         MOVE WS-EDIT-FAIL-REASON TO TXN-IN-FAIL-REASON           04290000
043000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                04300000
043100     END-IF.                                                      04310000
043200     PERFORM 760-APPEND-HISTORY THRU 760-EXIT.                    04320000
043300     PERFORM 750-WRITE-POSTED-TXN THRU 750-EXIT.                  04330000
043400     PERFORM 810-PRINT-DETAIL-LINE THRU 810-EXIT.                 04340000
043500     PERFORM 740-READ-TRAN-FILE THRU 740-EXIT.                    04350000
043600 100-EXIT.                                                        04360000
043700     EXIT.                                                        04370000
043800                                                                  04380000
043900 110-EDIT-COMMON.                                                 04390000
044000     MOVE 'Y' TO WS-EDIT-OK-SW.                                   04400000
044100     MOVE SPACES TO WS-EDIT-FAIL-REASON.                          04410000
044110*    A ZERO INBOUND ID MEANS THE ON-LINE FRONT END NEVER         *04411000
044120*    ASSIGNED ONE - HAND OUT THE NEXT NUMBER IN SEQUENCE         *04412000
044125*    (REQ TB-7014).                                              *04412500
044130     IF TXN-IN-ID = ZERO                                          04413000
044140         ADD 1 TO WS-NEXT-TXN-ID                                  04414000
044150         MOVE WS-NEXT-TXN-ID TO TXN-IN-ID                         04415000
044160     END-IF.                                                      04416000
044200     MOVE TXN-IN-TIMESTAMP TO WS-TXN-TS-EDIT.                     04420000
044300     IF WS-TXN-TS-DATE = ZERO                                     04430000
044400         MOVE 'N' TO WS-EDIT-OK-SW                                04440000
044500         MOVE 'INVALID TIMESTAMP' TO WS-EDIT-FAIL-REASON          04450000
044600     END-IF.                                                      04460000
044700     IF WS-EDIT-OK AND TXN-IN-AMOUNT NOT > 0                      04470000
044800         MOVE 'N' TO WS-EDIT-OK-SW                                04480000
044900         MOVE 'INVALID AMOUNT' TO WS-EDIT-FAIL-REASON             04490000
045000     END-IF.                                                      04500000
045100     IF WS-EDIT-OK AND TXN-IN-TRANSFER                            04510000
045200             AND TXN-IN-AMOUNT > 5000000                          04520000
045300         MOVE 'N' TO WS-EDIT-OK-SW                                04530000
045400         MOVE 'TRANSFER EXCEEDS LIMIT' TO WS-EDIT-FAIL-REASON     04540000
045500     END-IF.                                                      04550000
045600     IF WS-EDIT-OK AND TXN-IN-TRANSFER AND TXN-IN-TO-ACCT = ZERO  04560000
045700         MOVE 'N' TO WS-EDIT-OK-SW                                04570000
045800         MOVE 'MISSING TO-ACCOUNT' TO WS-EDIT-FAIL-REASON         04580000
045900     END-IF.                                                      04590000
046000     IF WS-EDIT-OK AND TXN-IN-CARD-PAYMENT                        04600000
046100             AND TXN-IN-CARD-NUMBER = SPACES                      04610000
046200         MOVE 'N' TO WS-EDIT-OK-SW                                04620000
046300         MOVE 'MISSING CARD NUMBER' TO WS-EDIT-FAIL-REASON        04630000
046400     END-IF.                                                      04640000
046500     IF WS-EDIT-OK                                                04650000
046600         MOVE TXN-IN-FROM-ACCT TO WS-SEARCH-ACCT-ID               04660000
046700         PERFORM 725-FIND-ACCOUNT THRU 725-EXIT                   04670000
046800         IF NOT WS-ACCT-FOUND                                     04680000
046900             MOVE 'N' TO WS-EDIT-OK-SW                            04690000
047000             MOVE 'FROM ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-REASON 04700000
047100         ELSE                                                     04710000
047200             MOVE WS-FOUND-ACCT-IX TO WS-CURR-ACCT-IX             04720000
047300             IF ACCT-TAB-CLOSED(WS-CURR-ACCT-IX)                  04730000
047400                 MOVE 'N' TO WS-EDIT-OK-SW                        04740000
047500                 MOVE 'FROM ACCOUNT CLOSED' TO WS-EDIT-FAIL-REASON04750000
047600             ELSE                                                 04760000
047700                 IF ACCT-TAB-CURRENCY(WS-CURR-ACCT-IX) NOT =      04770000
047800                         TXN-IN-CURRENCY                          04780000
047900                     MOVE 'N' TO WS-EDIT-OK-SW                    04790000
048000                     MOVE 'CURRENCY MISMATCH' TO                  04800000
048100                             WS-EDIT-FAIL-REASON                  04810000
048200                 END-IF                                           04820000
048300             END-IF                                               04830000
048400         END-IF                                                   04840000
048500     END-IF.                                                      04850000
048600     IF WS-EDIT-OK AND TXN-IN-CARD-PAYMENT                        04860000
048700         MOVE TXN-IN-INSTITUTE-ID TO WS-SEARCH-INST-ID            04870000
048800         PERFORM 727-FIND-INSTITUTE THRU 727-EXIT                 04880000
048900         IF NOT WS-INST-FOUND                                     04890000
049000             MOVE 'N' TO WS-EDIT-OK-SW                            04900000
049100             MOVE 'MERCHANT NOT FOUND' TO WS-EDIT-FAIL-REASON     04910000
049200         END-IF                                                   04920000
049300     END-IF.                                                      04930000
049400 110-EXIT.                                                        04940000
049500     EXIT.                                                        04950000
049600                                                                  04960000
049700 200-POST-DEPOSIT.                                                04970000
049800     MOVE 'D'                    TO WS-POST-OPERATION.            04980000
049900     MOVE ACCT-TAB-BALANCE(WS-CURR-ACCT-IX) TO WS-POST-BALANCE.   04990000
050000     MOVE TXN-IN-AMOUNT          TO WS-POST-AMOUNT.               05000000
050100     CALL 'ACCTPOST' USING WS-POST-OPERATION, WS-POST-BALANCE,    05010000
050200             WS-POST-AMOUNT, WS-POST-OK, WS-POST-FAIL-REASON.     05020000
050300     IF WS-POSTED                                                 05030000
050400         MOVE WS-POST-BALANCE TO ACCT-TAB-BALANCE(WS-CURR-ACCT-IX)05040000
050500     ELSE                                                         05050000
050600         MOVE 'N' TO WS-EDIT-OK-SW                                05060000
050700         MOVE WS-POST-FAIL-REASON TO WS-EDIT-FAIL-REASON          05070000
050800     END-IF.                                                      05080000
050900 200-EXIT.                                                        05090000
051000     EXIT.                                                        05100000
051100                                                                  05110000
051200 210-POST-WITHDRAWAL.                                             05120000
051300     MOVE 'W'                    TO WS-POST-OPERATION.            05130000
051400     MOVE ACCT-TAB-BALANCE(WS-CURR-ACCT-IX) TO WS-POST-BALANCE.   05140000
051500     MOVE TXN-IN-AMOUNT          TO WS-POST-AMOUNT.               05150000
051600     CALL 'ACCTPOST' USING WS-POST-OPERATION, WS-POST-BALANCE,    05160000
051700             WS-POST-AMOUNT, WS-POST-OK, WS-POST-FAIL-REASON.     05170000
051800     IF WS-POSTED                                                 05180000
051900         MOVE WS-POST-BALANCE TO ACCT-TAB-BALANCE(WS-CURR-ACCT-IX)05190000
052000     ELSE                                                         05200000
052100         MOVE 'N' TO WS-EDIT-OK-SW                                05210000
052200         MOVE WS-POST-FAIL-REASON TO WS-EDIT-FAIL-REASON          05220000
052300     END-IF.                                                      05230000
052400 210-EXIT.                                                        05240000
052500     EXIT.                                                        05250000
052600                                                                  05260000
052700 220-POST-TRANSFER.                                               05270000
052800     MOVE TXN-IN-TO-ACCT TO WS-SEARCH-ACCT-ID.                    05280000
052900     PERFORM 725-FIND-ACCOUNT THRU 725-EXIT.                      05290000
053000     IF NOT WS-ACCT-FOUND                                         05300000
053100         MOVE 'N' TO WS-EDIT-OK-SW                                05310000
053200         MOVE 'TO ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-REASON       05320000
053300     ELSE                                                         05330000
053400         MOVE WS-FOUND-ACCT-IX TO WS-TOACCT-IX                    05340000
053500         IF ACCT-TAB-CLOSED(WS-TOACCT-IX)                         05350000
053600             MOVE 'N' TO WS-EDIT-OK-SW                            05360000
053700             MOVE 'TO ACCOUNT CLOSED' TO WS-EDIT-FAIL-REASON      05370000
053800         ELSE                                                     05380000
053900             IF ACCT-TAB-CURRENCY(WS-TOACCT-IX) NOT =             05390000
054000                     TXN-IN-CURRENCY                              05400000
054100                 MOVE 'N' TO WS-EDIT-OK-SW                        05410000
054200                 MOVE 'CURRENCY MISMATCH' TO WS-EDIT-FAIL-REASON  05420000
054300             END-IF                                               05430000
054400         END-IF                                                   05440000
054500     END-IF.                                                      05450000
054600     IF WS-EDIT-OK                                                05460000
054700         PERFORM 210-POST-WITHDRAWAL THRU 210-EXIT                05470000
054800         IF WS-EDIT-OK                                            05480000
054900             MOVE 'R'                TO WS-POST-OPERATION         05490000
055000             MOVE ACCT-TAB-BALANCE(WS-TOACCT-IX) TO               05500000
055100                     WS-POST-BALANCE                              05510000
055200             MOVE TXN-IN-AMOUNT      TO WS-POST-AMOUNT            05520000
055300             CALL 'ACCTPOST' USING WS-POST-OPERATION,             05530000
055400                     WS-POST-BALANCE, WS-POST-AMOUNT,             05540000
055500                     WS-POST-OK, WS-POST-FAIL-REASON              05550000
055600             IF WS-POSTED                                         05560000
055700                 MOVE WS-POST-BALANCE TO                          05570000
055800                         ACCT-TAB-BALANCE(WS-TOACCT-IX)           05580000
055900             ELSE                                                 05590000
056000*                RECEIVE LEG FAILED AFTER THE WITHDRAW LEG       *05600000
056100*                ALREADY POSTED - PUT THE MONEY BACK.  IN        *05610000
056200*                PRACTICE THIS LEG CANNOT FAIL SINCE THE AMOUNT  *05620000
056300*                WAS ALREADY PROVEN POSITIVE, BUT WE DO NOT LEAVE*05630000
056400*                THE FROM ACCOUNT SHORT ON THE STRENGTH OF THAT. *05640000
056500                 ADD TXN-IN-AMOUNT TO                             05650000
056600                         ACCT-TAB-BALANCE(WS-CURR-ACCT-IX)        05660000
056700                 MOVE 'N' TO WS-EDIT-OK-SW                        05670000
056800                 MOVE WS-POST-FAIL-REASON TO WS-EDIT-FAIL-REASON  05680000
056900             END-IF                                               05690000
057000         END-IF                                                   05700000
057100     END-IF.                                                      05710000
057200 220-EXIT.                                                        05720000
057300     EXIT.                                                        05730000
057400                                                                  05740000
057500 230-POST-FEE.                                                    05750000
057600     IF TXN-IN-NOTE = SPACES                                      05760000
057700         MOVE 'N' TO WS-EDIT-OK-SW                                05770000
057800         MOVE 'FEE REQUIRES A NOTE' TO WS-EDIT-FAIL-REASON        05780000
057900     ELSE                                                         05790000
058000         PERFORM 210-POST-WITHDRAWAL THRU 210-EXIT                05800000
058100     END-IF.                                                      05810000
058200 230-EXIT.                                                        05820000
058300     EXIT.                                                        05830000
058400                                                                  05840000
058500 240-POST-CARD-PAYMENT.                                           05850000
058600     MOVE TXN-IN-CARD-NUMBER TO WS-SEARCH-CARD-NUMBER.            05860000
058700     PERFORM 726-FIND-CARD THRU 726-EXIT.                         05870000
058800     IF NOT WS-CARD-FOUND                                         05880000
058900         MOVE 'N' TO WS-EDIT-OK-SW                                05890000
059000         MOVE 'CARD NOT FOUND' TO WS-EDIT-FAIL-REASON             05900000
059100     ELSE                                                         05910000
059200         IF CARD-TAB-ACCT-ID(WS-CARD-TAB-IX) NOT =                05920000
059250                 TXN-IN-FROM-ACCT                                 05925000
059300             MOVE 'N' TO WS-EDIT-OK-SW                            05930000
059400             MOVE 'CARD NOT ON FROM ACCOUNT'                      05940000
059450                 TO WS-EDIT-FAIL-REASON                           05945000
059500         END-IF                                                   05950000
059600     END-IF.                                                      05960000
059700     IF WS-EDIT-OK                                                05970000
059800         MOVE CARD-TAB-CORE(WS-CARD-TAB-IX) TO WRK-CARD-RECORD    05980000
059900         MOVE 'C'                TO WS-AUTH-FUNCTION              05990000
060000         MOVE TXN-IN-AMOUNT      TO WS-AUTH-AMOUNT                06000000
060100         MOVE WS-RUN-DATE        TO WS-AUTH-PROC-DATE             06010000
060200         CALL 'CARDAUTH' USING WS-AUTH-FUNCTION, WRK-CARD-RECORD, 06020000
060300                 WS-AUTH-AMOUNT, WS-AUTH-PROC-DATE, WS-AUTH-OK,   06030000
060400                 WS-AUTH-FAIL-REASON                              06040000
060500         IF NOT WS-AUTHORIZED                                     06050000
060600             MOVE 'N' TO WS-EDIT-OK-SW                            06060000
060700             MOVE WS-AUTH-FAIL-REASON TO WS-EDIT-FAIL-REASON      06070000
060800         ELSE                                                     06080000
060900             PERFORM 210-POST-WITHDRAWAL THRU 210-EXIT            06090000
061000             IF WS-EDIT-OK                                        06100000
061100                 MOVE 'U'            TO WS-AUTH-FUNCTION          06110000
061200                 CALL 'CARDAUTH' USING WS-AUTH-FUNCTION,          06120000
061300                         WRK-CARD-RECORD, WS-AUTH-AMOUNT,         06130000
061400                         WS-AUTH-PROC-DATE, WS-AUTH-OK,           06140000
061500                         WS-AUTH-FAIL-REASON                      06150000
061600                 MOVE WRK-CARD-RECORD TO                          06160000
061650                     CARD-TAB-CORE(WS-CARD-TAB-IX)                06165000
061700             END-IF                                               06170000
061800         END-IF                                                   06180000
061900     END-IF.                                                      06190000
062000 240-EXIT.                                                        06200000
062100     EXIT.                                                        06210000
062200                                                                  06220000
062300 299-REPORT-BAD-TRAN.                                             06230000
062400     ADD 1 TO WS-BAD-TRAN-COUNT.                                  06240000
062500     DISPLAY 'TXNPOST - REJECTED TXN ' TXN-IN-ID ' - '            06250000
062600             WS-EDIT-FAIL-REASON.                                 06260000
062700 299-EXIT.                                                        06270000
062800     EXIT.                                                        06280000
062900                                                                  06290000
063000 700-OPEN-FILES.                                                  06300000
063100     ACCEPT WS-RUN-DATE-RAW FROM DATE.                            06310000
063200     IF WS-RUN-YY < 50                                            06320000
063300         MOVE 20 TO WS-RUN-CENTURY                                06330000
063400     ELSE                                                         06340000
063500         MOVE 19 TO WS-RUN-CENTURY                                06350000
063600     END-IF.                                                      06360000
063700     MOVE WS-RUN-YY TO WS-RUN-YY-OF-CC.                           06370000
063800     MOVE WS-RUN-MM TO WS-RUN-MM-OF-CC.                           06380000
063900     MOVE WS-RUN-DD TO WS-RUN-DD-OF-CC.                           06390000
064000     OPEN INPUT ACCOUNT-MASTER.                                   06400000
064100     IF WS-ACCT-STATUS NOT = '00'                                 06410000
064200         DISPLAY 'TXNPOST - ACCOUNT MASTER OPEN FAILED '          06420000
064250             WS-ACCT-STATUS                                       06425000
064300         MOVE 16 TO RETURN-CODE                                   06430000
064400         MOVE 'Y' TO WS-TRAN-EOF-SW                               06440000
064500     END-IF.                                                      06450000
064600     OPEN INPUT CARD-MASTER.                                      06460000
064700     IF WS-CARD-STATUS NOT = '00'                                 06470000
064800         DISPLAY 'TXNPOST - CARD MASTER OPEN FAILED '             06480000
064850             WS-CARD-STATUS                                       06485000
064900         MOVE 16 TO RETURN-CODE                                   06490000
065000         MOVE 'Y' TO WS-TRAN-EOF-SW                               06500000
065100     END-IF.                                                      06510000
065200     OPEN INPUT INSTITUTE-FILE.                                   06520000
065300     IF WS-INST-STATUS NOT = '00'                                 06530000
065400         DISPLAY 'TXNPOST - INSTITUTE FILE OPEN FAILED '          06540000
065450             WS-INST-STATUS                                       06545000
065500         MOVE 16 TO RETURN-CODE                                   06550000
065600         MOVE 'Y' TO WS-TRAN-EOF-SW                               06560000
065700     END-IF.                                                      06570000
065800     OPEN INPUT PENDING-TXN.                                      06580000
065900     IF WS-PTXN-STATUS NOT = '00'                                 06590000
066000         DISPLAY 'TXNPOST - PENDING TXN OPEN FAILED '             06600000
066050             WS-PTXN-STATUS                                       06605000
066100         MOVE 16 TO RETURN-CODE                                   06610000
066200         MOVE 'Y' TO WS-TRAN-EOF-SW                               06620000
066300     END-IF.                                                      06630000
066400     OPEN OUTPUT POSTED-TXN.                                      06640000
066500     OPEN OUTPUT POSTING-REPORT.                                  06650000
066600     OPEN INPUT REG-COUNTS.                                       06660000
066700     IF WS-RCNT-STATUS = '00'                                     06670000
066800         MOVE 'Y' TO WS-REG-COUNTS-SW                             06680000
066900     END-IF.                                                      06690000
066910     OPEN INPUT HIST-CRITERIA.                                    06691000
066920     IF WS-HCRIT-STATUS = '00'                                    06692000
066930         MOVE 'Y' TO WS-HIST-CRIT-SW                              06693000
066940     END-IF.                                                      06694000
067000 700-EXIT.                                                        06700000
067100     EXIT.                                                        06710000
067200                                                                  06720000
067300 710-LOAD-ACCOUNT-TABLE.                                          06730000
067400     PERFORM 711-READ-ACCT-INTO-TABLE THRU 711-EXIT               06740000
067500         UNTIL WS-ACCT-STATUS NOT = '00'.                         06750000
067600     CLOSE ACCOUNT-MASTER.                                        06760000
067700 710-EXIT.                                                        06770000
067800     EXIT.                                                        06780000
067900                                                                  06790000
068000 711-READ-ACCT-INTO-TABLE.                                        06800000
068100     READ ACCOUNT-MASTER.                                         06810000
068200     IF WS-ACCT-STATUS = '00'                                     06820000
068300         ADD 1 TO ACCT-TAB-COUNT                                  06830000
068400         MOVE ACCT-FD-RECORD TO ACCT-TAB-CORE(ACCT-TAB-COUNT)     06840000
068500     END-IF.                                                      06850000
068600 711-EXIT.                                                        06860000
068700     EXIT.                                                        06870000
068800                                                                  06880000
068900 720-LOAD-CARD-TABLE.                                             06890000
069000     PERFORM 721-READ-CARD-INTO-TABLE THRU 721-EXIT               06900000
069100         UNTIL WS-CARD-STATUS NOT = '00'.                         06910000
069200     CLOSE CARD-MASTER.                                           06920000
069300 720-EXIT.                                                        06930000
069400     EXIT.                                                        06940000
069500                                                                  06950000
069600 721-READ-CARD-INTO-TABLE.                                        06960000
069700     READ CARD-MASTER.                                            06970000
069800     IF WS-CARD-STATUS = '00'                                     06980000
069900         ADD 1 TO CARD-TAB-COUNT                                  06990000
070000         MOVE CARD-FD-RECORD TO CARD-TAB-CORE(CARD-TAB-COUNT)     07000000
070100     END-IF.                                                      07010000
070200 721-EXIT.                                                        07020000
070300     EXIT.                                                        07030000
070400                                                                  07040000
070500 725-FIND-ACCOUNT.                                                07050000
070600     MOVE 'N' TO WS-ACCT-FOUND-SW.                                07060000
070700     SET ACCT-IX TO 1.                                            07070000
070800     SEARCH ALL ACCT-ENTRY                                        07080000
070900         WHEN ACCT-TAB-ID(ACCT-IX) = WS-SEARCH-ACCT-ID            07090000
071000             MOVE 'Y' TO WS-ACCT-FOUND-SW                         07100000
071100             SET WS-FOUND-ACCT-IX TO ACCT-IX                      07110000
071200     END-SEARCH.                                                  07120000
071300 725-EXIT.                                                        07130000
071400     EXIT.                                                        07140000
071500                                                                  07150000
071600 726-FIND-CARD.                                                   07160000
071700     MOVE 'N' TO WS-CARD-FOUND-SW.                                07170000
071800     MOVE 0 TO WS-CARD-TAB-IX.                                    07180000
071900     SET CARD-IX TO 1.                                            07190000
072000     PERFORM 726-SCAN-CARD-ENTRY THRU 726-SCAN-EXIT               07200000
072100         VARYING CARD-IX FROM 1 BY 1                              07210000
072200         UNTIL CARD-IX > CARD-TAB-COUNT OR WS-CARD-FOUND.         07220000
072300 726-EXIT.                                                        07230000
072400     EXIT.                                                        07240000
072500                                                                  07250000
072600 726-SCAN-CARD-ENTRY.                                             07260000
072700     IF CARD-TAB-NUMBER(CARD-IX) = WS-SEARCH-CARD-NUMBER          07270000
072800         MOVE 'Y' TO WS-CARD-FOUND-SW                             07280000
072900         SET WS-CARD-TAB-IX TO CARD-IX                            07290000
073000     END-IF.                                                      07300000
073100 726-SCAN-EXIT.                                                   07310000
073200     EXIT.                                                        07320000
073300                                                                  07330000
073400 727-FIND-INSTITUTE.                                              07340000
073500     MOVE 'N' TO WS-INST-FOUND-SW.                                07350000
073600     MOVE 0 TO WS-INST-TAB-IX.                                    07360000
073700     PERFORM 727-SCAN-INST-ENTRY THRU 727-SCAN-EXIT               07370000
073800         VARYING INST-IX FROM 1 BY 1                              07380000
073900         UNTIL INST-IX > INST-TAB-COUNT OR WS-INST-FOUND.         07390000
074000 727-EXIT.                                                        07400000
074100     EXIT.                                                        07410000
074200                                                                  07420000
074300 727-SCAN-INST-ENTRY.                                             07430000
074400     IF INST-TAB-ID(INST-IX) = WS-SEARCH-INST-ID                  07440000
074500         MOVE 'Y' TO WS-INST-FOUND-SW                             07450000
074600         SET WS-INST-TAB-IX TO INST-IX                            07460000
074700     END-IF.                                                      07470000
074800 727-SCAN-EXIT.                                                   07480000
074900     EXIT.                                                        07490000
075000                                                                  07500000
075100 730-LOAD-INSTITUTE-TABLE.                                        07510000
075200     PERFORM 731-READ-INST-INTO-TABLE THRU 731-EXIT               07520000
075300         UNTIL WS-INST-STATUS NOT = '00'.                         07530000
075400     CLOSE INSTITUTE-FILE.                                        07540000
075500 730-EXIT.                                                        07550000
075600     EXIT.                                                        07560000
075700                                                                  07570000
075800 731-READ-INST-INTO-TABLE.                                        07580000
075900     READ INSTITUTE-FILE.                                         07590000
076000     IF WS-INST-STATUS = '00'                                     07600000
076100         ADD 1 TO INST-TAB-COUNT                                  07610000
076200         MOVE INST-FD-RECORD TO INST-ENTRY(INST-TAB-COUNT)        07620000
076300     END-IF.                                                      07630000
076400 731-EXIT.                                                        07640000
076500     EXIT.                                                        07650000
076600                                                                  07660000
076601 735-SEED-NEXT-TXN-ID.                                            07660100
076602*    PRE-SCANS PENDING-TXN FOR THE HIGHEST TXN-ID ALREADY        *07660200
076603*    ASSIGNED BY THE ON-LINE FRONT END, THEN REOPENS THE         *07660300
076604*    FILE FOR THE MAIN PASS (REQ TB-7014).                       *07660400
076605     MOVE 0 TO WS-NEXT-TXN-ID.                                    07660500
076606     PERFORM 736-SCAN-PENDING-FOR-MAX-ID THRU 736-EXIT            07660600
076607         UNTIL WS-PTXN-STATUS NOT = '00'.                         07660700
076608     CLOSE PENDING-TXN.                                           07660800
076609     OPEN INPUT PENDING-TXN.                                      07660900
076610     IF WS-PTXN-STATUS NOT = '00'                                 07661000
076611         DISPLAY 'TXNPOST - PENDING TXN REOPEN FAILED '           07661100
076612                 WS-PTXN-STATUS                                   07661200
076613         MOVE 16 TO RETURN-CODE                                   07661300
076614         MOVE 'Y' TO WS-TRAN-EOF-SW                               07661400
076615     END-IF.                                                      07661500
076616 735-EXIT.                                                        07661600
076617     EXIT.                                                        07661700
076618                                                                  07661800
076619 736-SCAN-PENDING-FOR-MAX-ID.                                     07661900
076620     READ PENDING-TXN                                             07662000
076621         AT END NEXT SENTENCE                                     07662100
076622     END-READ.                                                    07662200
076623     IF WS-PTXN-STATUS = '00' AND                                 07662300
076624             TXN-IN-ID > WS-NEXT-TXN-ID                           07662400
076625         MOVE TXN-IN-ID TO WS-NEXT-TXN-ID                         07662500
076626     END-IF.                                                      07662600
076627 736-EXIT.                                                        07662700
076628     EXIT.                                                        07662800
076700 740-READ-TRAN-FILE.                                              07670000
076800     READ PENDING-TXN                                             07680000
076900         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        07690000
077000     END-READ.                                                    07700000
077100 740-EXIT.                                                        07710000
077200     EXIT.                                                        07720000
077300                                                                  07730000
077400 750-WRITE-POSTED-TXN.                                            07740000
077500     MOVE TXN-IN-RECORD TO TXN-OUT-RECORD.                        07750000
077600     WRITE TXN-OUT-RECORD.                                        07760000
077700 750-EXIT.                                                        07770000
077800     EXIT.                                                        07780000
077900                                                                  07790000
078000 760-APPEND-HISTORY.                                              07800000
078100*    SUBTOTAL AND GRAND-TOTAL NET AMOUNT - DEPOSITS AND RECEIVE  *07810000
078200*    LEGS ADD, EVERYTHING ELSE (WITHDRAWAL, FEE, CARD PAYMENT,   *07820000
078300*    AND THE WITHDRAW LEG OF A TRANSFER) SUBTRACTS, PER THE      *07830000
078400*    ORIGINAL REPORT SPECIFICATION (REQ TB-2217).                *07840000
078500     IF TXN-IN-COMPLETED                                          07850000
078600         ADD 1 TO WS-SUB-COMPLETED                                07860000
078700         ADD 1 TO WS-GRAND-COMPLETED                              07870000
078800         IF TXN-IN-DEPOSIT                                        07880000
078900             ADD TXN-IN-AMOUNT TO WS-SUB-NET-AMOUNT               07890000
079000             ADD TXN-IN-AMOUNT TO WS-GRAND-AMOUNT                 07900000
079100         ELSE                                                     07910000
079200             SUBTRACT TXN-IN-AMOUNT FROM WS-SUB-NET-AMOUNT        07920000
079300             SUBTRACT TXN-IN-AMOUNT FROM WS-GRAND-AMOUNT          07930000
079400         END-IF                                                   07940000
079500     ELSE                                                         07950000
079600         ADD 1 TO WS-SUB-FAILED                                   07960000
079700         ADD 1 TO WS-GRAND-FAILED                                 07970000
079800     END-IF.                                                      07980000
079900 760-EXIT.                                                        07990000
080000     EXIT.                                                        08000000
080100                                                                  08010000
080200 770-REWRITE-ACCOUNT-MASTER.                                      08020000
080300     CLOSE ACCOUNT-MASTER.                                        08030000
080400     OPEN OUTPUT ACCOUNT-MASTER.                                  08040000
080500     PERFORM 771-WRITE-ACCT-ENTRY THRU 771-EXIT                   08050000
080600         VARYING ACCT-IX FROM 1 BY 1                              08060000
080700         UNTIL ACCT-IX > ACCT-TAB-COUNT.                          08070000
080800     CLOSE ACCOUNT-MASTER.                                        08080000
080900 770-EXIT.                                                        08090000
081000     EXIT.                                                        08100000
081100                                                                  08110000
081200 771-WRITE-ACCT-ENTRY.                                            08120000
081300     MOVE ACCT-TAB-CORE(ACCT-IX) TO ACCT-FD-RECORD.               08130000
081400     WRITE ACCT-FD-RECORD.                                        08140000
081500 771-EXIT.                                                        08150000
081600     EXIT.                                                        08160000
081700                                                                  08170000
081800 780-REWRITE-CARD-MASTER.                                         08180000
081900     CLOSE CARD-MASTER.                                           08190000
082000     OPEN OUTPUT CARD-MASTER.                                     08200000
082100     PERFORM 781-WRITE-CARD-ENTRY THRU 781-EXIT                   08210000
082200         VARYING CARD-IX FROM 1 BY 1                              08220000
082300         UNTIL CARD-IX > CARD-TAB-COUNT.                          08230000
082400     CLOSE CARD-MASTER.                                           08240000
082500 780-EXIT.                                                        08250000
082600     EXIT.                                                        08260000
082700                                                                  08270000
082800 781-WRITE-CARD-ENTRY.                                            08280000
082900     MOVE CARD-TAB-CORE(CARD-IX) TO CARD-FD-RECORD.               08290000
083000     WRITE CARD-FD-RECORD.                                        08300000
083100 781-EXIT.                                                        08310000
083200     EXIT.                                                        08320000
083300                                                                  08330000
083400 790-CLOSE-FILES.                                                 08340000
083500     CLOSE PENDING-TXN.                                           08350000
083550*    POSTED-TXN IS CLOSED BY 840-PRINT-HISTORY-SECTIONS ONCE     *08355000
083560*    THE SELECTION SECTIONS HAVE FINISHED READING IT BACK        *08356000
083570*    (REQ TB-7014) - NOT REPEATED HERE.                          *08357000
083700     CLOSE POSTING-REPORT.                                        08370000
083800     IF WS-REG-COUNTS-PRESENT                                     08380000
083900         CLOSE REG-COUNTS                                         08390000
084000     END-IF.                                                      08400000
084050     IF WS-HIST-CRIT-PRESENT                                      08405000
084060         CLOSE HIST-CRITERIA                                      08406000
084070     END-IF.                                                      08407000
084100     DISPLAY 'TXNPOST - REJECTED TRANSACTION COUNT '              08410000
084150         WS-BAD-TRAN-COUNT.                                       08415000
084200 790-EXIT.                                                        08420000
084300     EXIT.                                                        08430000
084400                                                                  08440000
084500 795-READ-REG-COUNTS.                                             08450000
084600     IF WS-REG-COUNTS-PRESENT                                     08460000
084700         READ REG-COUNTS                                          08470000
084800         IF WS-RCNT-STATUS = '00'                                 08480000
084900             MOVE REGCNT-ACCEPTED TO WS-REG-ACCEPTED              08490000
085000             MOVE REGCNT-REJECTED TO WS-REG-REJECTED              08500000
085100         END-IF                                                   08510000
085200     END-IF.                                                      08520000
085300 795-EXIT.                                                        08530000
085400     EXIT.                                                        08540000
085500                                                                  08550000
085510 796-READ-HIST-CRITERIA.                                          08551000
085520     IF WS-HIST-CRIT-PRESENT                                      08552000
085530         READ HIST-CRITERIA                                       08553000
085540         IF WS-HCRIT-STATUS = '00'                                08554000
085550             MOVE HISTCRIT-BEGIN-DATE TO WS-HC-BEGIN-DATE         08555000
085555             MOVE HISTCRIT-END-DATE   TO WS-HC-END-DATE           08555500
085560             MOVE HISTCRIT-STATE      TO WS-HC-STATE              08556000
085565             MOVE HISTCRIT-INST-ID    TO WS-HC-INST-ID            08556500
085570         ELSE                                                     08557000
085575             MOVE 'N' TO WS-HIST-CRIT-SW                          08557500
085580         END-IF                                                   08558000
085585     END-IF.                                                      08558500
085590 796-EXIT.                                                        08559000
085595     EXIT.                                                        08559500
085600 800-INIT-REPORT.                                                 08560000
085700     MOVE WS-RUN-DATE TO RPT-H1-DATE.                             08570000
085800     MOVE 0 TO WS-PAGE-NO.                                        08580000
085900     MOVE WS-MAX-LINES TO WS-LINE-CT.                             08590000
086000 800-EXIT.                                                        08600000
086100     EXIT.                                                        08610000
086200                                                                  08620000
086300 805-PRINT-COLUMN-HEADINGS.                                       08630000
086400     ADD 1 TO WS-PAGE-NO.                                         08640000
086500     MOVE WS-PAGE-NO TO RPT-H1-PAGE.                              08650000
086600     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER ADVANCING PAGE.      08660000
086700     WRITE RPT-RECORD FROM RPT-COLUMN-HDR1 AFTER ADVANCING 2.     08670000
086800     MOVE 2 TO WS-LINE-CT.                                        08680000
086900 805-EXIT.                                                        08690000
087000     EXIT.                                                        08700000
087100                                                                  08710000
087200 810-PRINT-DETAIL-LINE.                                           08720000
087300     IF WS-LINE-CT >= WS-MAX-LINES                                08730000
087400         PERFORM 805-PRINT-COLUMN-HEADINGS THRU 805-EXIT          08740000
087500     END-IF.                                                      08750000
087600     MOVE SPACES TO RPT-DETAIL-LINE.                              08760000
087700     MOVE TXN-IN-ID TO RPT-D-TXN-ID.                              08770000
087800     EVALUATE TRUE                                                08780000
087900         WHEN TXN-IN-TRANSFER                                     08790000
087920             MOVE 'TRANSFER' TO WS-TXN-TYPE-DESC                  08792000
088000         WHEN TXN-IN-CARD-PAYMENT                                 08800000
088020             MOVE 'CARD-PMT' TO WS-TXN-TYPE-DESC                  08802000
088100         WHEN TXN-IN-WITHDRAWAL                                   08810000
088120             MOVE 'WITHDRAW' TO WS-TXN-TYPE-DESC                  08812000
088200         WHEN TXN-IN-DEPOSIT                                      08820000
088220             MOVE 'DEPOSIT ' TO WS-TXN-TYPE-DESC                  08822000
088300         WHEN TXN-IN-FEE                                          08830000
088320             MOVE 'FEE     ' TO WS-TXN-TYPE-DESC                  08832000
088400         WHEN OTHER                                               08840000
088420             MOVE 'UNKNOWN ' TO WS-TXN-TYPE-DESC                  08842000
088500     END-EVALUATE.                                                08850000
088600     MOVE WS-TXN-TYPE-DESC TO RPT-D-TYPE.                         08860000
088700     MOVE TXN-IN-FROM-ACCT TO RPT-D-FROM-ACCT.                    08870000
088800     IF TXN-IN-CARD-PAYMENT                                       08880000
088900         MOVE INST-TAB-NAME(WS-INST-TAB-IX) TO WS-RPT-TO-MERCH    08890000
089000     ELSE                                                         08900000
089100         IF TXN-IN-TRANSFER                                       08910000
089200             MOVE TXN-IN-TO-ACCT TO WS-RPT-TO-MERCH               08920000
089300         ELSE                                                     08930000
089400             MOVE SPACES TO WS-RPT-TO-MERCH                       08940000
089500         END-IF                                                   08950000
089600     END-IF.                                                      08960000
089700     MOVE WS-RPT-TO-MERCH TO RPT-D-TO-MERCH.                      08970000
089800     MOVE TXN-IN-AMOUNT TO RPT-D-AMOUNT.                          08980000
089900     EVALUATE TRUE                                                08990000
090000         WHEN TXN-IN-COMPLETED  MOVE 'OK'     TO RPT-D-STATE      09000000
090100         WHEN TXN-IN-FAILED     MOVE 'FAILED' TO RPT-D-STATE      09010000
090200         WHEN OTHER             MOVE 'PEND'   TO RPT-D-STATE      09020000
090300     END-EVALUATE.                                                09030000
090400     MOVE TXN-IN-FAIL-REASON TO RPT-D-REASON.                     09040000
090500     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER ADVANCING 1.     09050000
090600     ADD 1 TO WS-LINE-CT.                                         09060000
090700 810-EXIT.                                                        09070000
090800     EXIT.                                                        09080000
090900                                                                  09090000
091000 820-PRINT-ACCOUNT-SUBTOTAL.                                      09100000
091100     IF WS-SUB-COMPLETED > 0 OR WS-SUB-FAILED > 0                 09110000
091200         MOVE WS-SUB-ACCT-ID TO RPT-S-ACCT-ID                     09120000
091300         MOVE WS-SUB-COMPLETED TO RPT-S-COMPLETED                 09130000
091400         MOVE WS-SUB-FAILED TO RPT-S-FAILED                       09140000
091500         MOVE WS-SUB-NET-AMOUNT TO RPT-S-NET-AMOUNT               09150000
091600         WRITE RPT-RECORD FROM RPT-SUBTOTAL-LINE                  09160000
091700                 AFTER ADVANCING 1.                               09170000
091800         ADD 1 TO WS-LINE-CT                                      09180000
091900     END-IF.                                                      09190000
092000     MOVE 0 TO WS-SUB-COMPLETED WS-SUB-FAILED.                    09200000
092100     MOVE 0 TO WS-SUB-NET-AMOUNT.                                 09210000
092200 820-EXIT.                                                        09220000
092300     EXIT.                                                        09230000
092400                                                                  09240000
092500 830-PRINT-GRAND-TOTALS.                                          09250000
092600     MOVE WS-GRAND-COMPLETED TO RPT-G-COMPLETED.                  09260000
092700     MOVE WS-GRAND-FAILED TO RPT-G-FAILED.                        09270000
092800     MOVE WS-GRAND-AMOUNT TO RPT-G-AMOUNT.                        09280000
092900     WRITE RPT-RECORD FROM RPT-GRAND-LINE1 AFTER ADVANCING 2.     09290000
093000     IF WS-REG-COUNTS-PRESENT                                     09300000
093100         MOVE WS-REG-ACCEPTED TO RPT-G-REG-ACCEPT                 09310000
093200         MOVE WS-REG-REJECTED TO RPT-G-REG-REJECT                 09320000
093300         WRITE RPT-RECORD FROM RPT-GRAND-LINE2 AFTER ADVANCING 1. 09330000
093400     END-IF.                                                      09340000
093500 830-EXIT.                                                        09350000
093600     EXIT.                                                        09360000
093610 840-PRINT-HISTORY-SECTIONS.                                      09361000
093620*    RUNS THE FOUR HISTORY SELECTION SECTIONS OVER POSTED-TXN    *09362000
093630*    ONLY WHEN A HIST-CRITERIA CONTROL CARD WAS PRESENT          *09363000
093640*    TONIGHT (REQ TB-7014).                                      *09364000
093650     IF WS-HIST-CRIT-PRESENT                                      09365000
093660         PERFORM 841-SECTION-DATE-RANGE THRU 841-EXIT             09366000
093670         PERFORM 842-SECTION-BY-STATE   THRU 842-EXIT             09367000
093680         PERFORM 843-SECTION-BY-NOTE    THRU 843-EXIT             09368000
093690         PERFORM 844-SECTION-BY-INST    THRU 844-EXIT             09369000
093700     END-IF.                                                      09370000
093710 840-EXIT.                                                        09371000
093720     EXIT.                                                        09372000
093730                                                                  09373000
093740 841-SECTION-DATE-RANGE.                                          09374000
093750     MOVE SPACES TO RPT-SECTION-HDR.                              09375000
093760     MOVE 'TRANSACTION HISTORY - DATE RANGE SELECTION'            09376000
093770         TO RPT-SEC-TITLE.                                        09377000
093780     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER ADVANCING 2.     09378000
093790     OPEN INPUT POSTED-TXN.                                       09379000
093800     PERFORM 841-READ-AND-TEST THRU 841-READ-EXIT                 09380000
093810         UNTIL WS-CTXN-STATUS NOT = '00'.                         09381000
093820     CLOSE POSTED-TXN.                                            09382000
093830 841-EXIT.                                                        09383000
093840     EXIT.                                                        09384000
093850                                                                  09385000
093860 841-READ-AND-TEST.                                               09386000
093870     READ POSTED-TXN                                              09387000
093880         AT END NEXT SENTENCE                                     09388000
093890     END-READ.                                                    09389000
093900     IF WS-CTXN-STATUS = '00'                                     09390000
093910         MOVE TXN-OUT-TIMESTAMP TO WS-TXN-TS-EDIT                 09391000
093920         IF WS-TXN-TS-DATE NOT < WS-HC-BEGIN-DATE                 09392000
093930                 AND WS-TXN-TS-DATE NOT > WS-HC-END-DATE          09393000
093940             PERFORM 849-PRINT-HIST-DETAIL THRU 849-EXIT          09394000
093950         END-IF                                                   09395000
093960     END-IF.                                                      09396000
093970 841-READ-EXIT.                                                   09397000
093980     EXIT.                                                        09398000
093990                                                                  09399000
094000 842-SECTION-BY-STATE.                                            09400000
094010     MOVE SPACES TO RPT-SECTION-HDR.                              09401000
094020     MOVE 'TRANSACTION HISTORY - SELECTED STATE'                  09402000
094030         TO RPT-SEC-TITLE.                                        09403000
094040     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER ADVANCING 2.     09404000
094050     OPEN INPUT POSTED-TXN.                                       09405000
094060     PERFORM 842-READ-AND-TEST THRU 842-READ-EXIT                 09406000
094070         UNTIL WS-CTXN-STATUS NOT = '00'.                         09407000
094080     CLOSE POSTED-TXN.                                            09408000
094090 842-EXIT.                                                        09409000
094100     EXIT.                                                        09410000
094110                                                                  09411000
094120 842-READ-AND-TEST.                                               09412000
094130     READ POSTED-TXN                                              09413000
094140         AT END NEXT SENTENCE                                     09414000
094150     END-READ.                                                    09415000
094160     IF WS-CTXN-STATUS = '00' AND TXN-OUT-STATE = WS-HC-STATE     09416000
094170         PERFORM 849-PRINT-HIST-DETAIL THRU 849-EXIT              09417000
094180     END-IF.                                                      09418000
094190 842-READ-EXIT.                                                   09419000
094200     EXIT.                                                        09420000
094210                                                                  09421000
094220 843-SECTION-BY-NOTE.                                             09422000
094230     MOVE SPACES TO RPT-SECTION-HDR.                              09423000
094240     MOVE 'TRANSACTION HISTORY - NOTED ITEMS'                     09424000
094250         TO RPT-SEC-TITLE.                                        09425000
094260     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER ADVANCING 2.     09426000
094270     OPEN INPUT POSTED-TXN.                                       09427000
094280     PERFORM 843-READ-AND-TEST THRU 843-READ-EXIT                 09428000
094290         UNTIL WS-CTXN-STATUS NOT = '00'.                         09429000
094300     CLOSE POSTED-TXN.                                            09430000
094310 843-EXIT.                                                        09431000
094320     EXIT.                                                        09432000
094330                                                                  09433000
094340 843-READ-AND-TEST.                                               09434000
094350     READ POSTED-TXN                                              09435000
094360         AT END NEXT SENTENCE                                     09436000
094370     END-READ.                                                    09437000
094380     IF WS-CTXN-STATUS = '00' AND TXN-OUT-NOTE NOT = SPACES       09438000
094390         PERFORM 849-PRINT-HIST-DETAIL THRU 849-EXIT              09439000
094400     END-IF.                                                      09440000
094410 843-READ-EXIT.                                                   09441000
094420     EXIT.                                                        09442000
094430                                                                  09443000
094440 844-SECTION-BY-INST.                                             09444000
094450     MOVE SPACES TO RPT-SECTION-HDR.                              09445000
094460     MOVE 'TRANSACTION HISTORY - CARD PAYMENTS TO INSTITUTE'      09446000
094470         TO RPT-SEC-TITLE.                                        09447000
094480     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER ADVANCING 2.     09448000
094490     OPEN INPUT POSTED-TXN.                                       09449000
094500     PERFORM 844-READ-AND-TEST THRU 844-READ-EXIT                 09450000
094510         UNTIL WS-CTXN-STATUS NOT = '00'.                         09451000
094520     CLOSE POSTED-TXN.                                            09452000
094530 844-EXIT.                                                        09453000
094540     EXIT.                                                        09454000
094550                                                                  09455000
094560 844-READ-AND-TEST.                                               09456000
094570     READ POSTED-TXN                                              09457000
094580         AT END NEXT SENTENCE                                     09458000
094590     END-READ.                                                    09459000
094600     IF WS-CTXN-STATUS = '00' AND TXN-OUT-CARD-PAYMENT            09460000
094610             AND TXN-OUT-INSTITUTE-ID = WS-HC-INST-ID             09461000
094620         PERFORM 849-PRINT-HIST-DETAIL THRU 849-EXIT              09462000
094630     END-IF.                                                      09463000
094640 844-READ-EXIT.                                                   09464000
094650     EXIT.                                                        09465000
094660                                                                  09466000
094670 849-PRINT-HIST-DETAIL.                                           09467000
094680     MOVE SPACES TO RPT-HIST-DETAIL-LINE.                         09468000
094690     MOVE TXN-OUT-ID TO RPT-H-TXN-ID.                             09469000
094700     MOVE TXN-OUT-FROM-ACCT TO RPT-H-FROM-ACCT.                   09470000
094710     MOVE TXN-OUT-AMOUNT TO RPT-H-AMOUNT.                         09471000
094720     EVALUATE TRUE                                                09472000
094730         WHEN TXN-OUT-COMPLETED  MOVE 'OK'     TO RPT-H-STATE     09473000
094740         WHEN TXN-OUT-FAILED     MOVE 'FAILED' TO RPT-H-STATE     09474000
094750         WHEN OTHER              MOVE 'PEND'   TO RPT-H-STATE     09475000
094760     END-EVALUATE.                                                09476000
094770     MOVE TXN-OUT-NOTE TO RPT-H-NOTE.                             09477000
094780     WRITE RPT-RECORD FROM RPT-HIST-DETAIL-LINE AFTER ADVANCING 1.09478000
094790 849-EXIT.                                                        09479000
094800     EXIT.                                                        09480000
