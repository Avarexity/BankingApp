000100******************************************************************00010000
000200*                                                                 *00020000
000300*    TXNREC    -  PENDING / POSTED TRANSACTION RECORD LAYOUT      *00030000
000400*                                                                 *00040000
000500*    THE SAME 200-BYTE RECORD IS READ ON THE WAY IN (STATE = P)   *00050000
000600*    AND WRITTEN ON THE WAY OUT (STATE = C OR F).  TXN-TO-ACCT    *00060000
000700*    AND TXN-INSTITUTE-ID ARE MUTUALLY EXCLUSIVE - SEE TXN-TYPE.  *00070000
000800*                                                                 *00080000
000900*    :TAG:  IS REPLACED BY THE CALLING PROGRAM - TXN-FD WHEN THE  *00090000
001000*    COPYBOOK IS LAID OVER AN FD, TXN-WS OVER A WORKING-STORAGE   *00100000
001100*    HOLD AREA.                                                   *00110000
001200*                                                                 *00120000
001300*    91-03  DS   FILLER TRIMMED 60 TO 37 BYTES - RECORD WAS 23    *00130000
001400*                BYTES OVER ITS DOCUMENTED 200-BYTE LENGTH        *00140000
001500*                (TICKET CD-1091)                                 *00150000
001600******************************************************************00160000
001700 01  :TAG:-RECORD.                                                00170000
001800     05  :TAG:-ID                    PIC 9(10).                  00180000
001900     05  :TAG:-TIMESTAMP             PIC 9(14).                  00190000
002000     05  :TAG:-TYPE                  PIC X(01).                  00200000
002100         88  :TAG:-TRANSFER          VALUE 'T'.                  00210000
002200         88  :TAG:-CARD-PAYMENT      VALUE 'P'.                  00220000
002300         88  :TAG:-WITHDRAWAL        VALUE 'W'.                  00230000
002400         88  :TAG:-DEPOSIT           VALUE 'D'.                  00240000
002500         88  :TAG:-FEE               VALUE 'F'.                  00250000
002600     05  :TAG:-FROM-ACCT             PIC 9(10).                  00260000
002700     05  :TAG:-TO-ACCT               PIC 9(10).                  00270000
002800     05  :TAG:-INSTITUTE-ID          PIC 9(10).                  00280000
002900     05  :TAG:-CARD-NUMBER           PIC X(19).                  00290000
003000     05  :TAG:-CURRENCY              PIC X(03).                  00300000
003100     05  :TAG:-AMOUNT                PIC S9(13)V99.              00310000
003200     05  :TAG:-STATE                 PIC X(01).                  00320000
003300         88  :TAG:-PENDING           VALUE 'P'.                  00330000
003400         88  :TAG:-COMPLETED         VALUE 'C'.                  00340000
003500         88  :TAG:-FAILED            VALUE 'F'.                  00350000
003600     05  :TAG:-NOTE                  PIC X(40).                  00360000
003700     05  :TAG:-FAIL-REASON           PIC X(30).                  00370000
003800     05  FILLER                      PIC X(37).                  00380000
