000100******************************************************************00010000
000200*                                                                 *00020000
000300*    CARDREC   -  PAYMENT CARD MASTER RECORD LAYOUT               *00030000
000400*                                                                 *00040000
000500*    COVERS DEBIT (D), CREDIT (C) AND ONE-TIME (O) CARDS IN ONE   *00050000
000600*    RECORD.  UNUSED LIMIT FIELDS FOR A GIVEN CARD-TYPE ARE LEFT  *00060000
000700*    ZERO BY CARDISS AT ISSUE TIME.                               *00070000
000800*                                                                 *00080000
000900*    :TAG:  IS REPLACED BY THE CALLING PROGRAM - CARD-FD WHEN     *00090000
001000*    THE COPYBOOK IS LAID OVER AN FD, CARD-WS WHEN IT IS LAID     *00100000
001100*    OVER A WORKING-STORAGE TABLE ENTRY.                          *00110000
001200*                                                                 *00120000
001300*    91-03  DS   FILLER WIDENED 2 TO 8 BYTES - RECORD WAS 6 BYTES *00130000
001400*                SHORT OF ITS DOCUMENTED 150-BYTE LENGTH (TICKET  *00140000
001500*                CD-1091)                                         *00150000
001600******************************************************************00160000
001700 01  :TAG:-RECORD.                                                00170000
001800     05  :TAG:-NUMBER                PIC X(19).                  00180000
001900     05  :TAG:-TYPE                  PIC X(01).                  00190000
002000         88  :TAG:-DEBIT             VALUE 'D'.                  00200000
002100         88  :TAG:-CREDIT            VALUE 'C'.                  00210000
002200         88  :TAG:-ONE-TIME          VALUE 'O'.                  00220000
002300     05  :TAG:-EXPIRY                PIC 9(08).                  00230000
002400     05  :TAG:-CVV                   PIC X(03).                  00240000
002500     05  :TAG:-ACCT-ID               PIC 9(10).                  00250000
002600     05  :TAG:-PIN                   PIC X(06).                  00260000
002700     05  :TAG:-DRAW-LIMIT            PIC S9(13)V99.              00270000
002800     05  :TAG:-CURRENT-DRAW          PIC S9(13)V99.              00280000
002900     05  :TAG:-DAILY-LIMIT           PIC S9(13)V99.              00290000
003000     05  :TAG:-DAILY-SPENT           PIC S9(13)V99.              00300000
003100     05  :TAG:-DAILY-USES            PIC 9(02).                 00310000
003200     05  :TAG:-DAILY-USED            PIC 9(02).                 00320000
003300     05  :TAG:-CREDIT-LIMIT          PIC S9(13)V99.              00330000
003400     05  :TAG:-CREDIT-USED           PIC S9(13)V99.              00340000
003500     05  :TAG:-USED-FLAG             PIC X(01).                  00350000
003600         88  :TAG:-ALREADY-USED      VALUE 'Y'.                  00360000
003700     05  FILLER                      PIC X(08).                  00370000
