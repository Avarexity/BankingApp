000100******************************************************************00010000
000200*                                                                 *00020000
000300*    INSTREC   -  MERCHANT / BANK INSTITUTE REFERENCE RECORD      *00030000
000400*                                                                 *00040000
000500*    LOAD-ONLY TABLE - THE BATCH NEVER REWRITES THE INSTITUTE     *00050000
000600*    FILE, IT ONLY LOOKS UP INST-ID FOR CARD-PAYMENT TRANSACTIONS.*00060000
000700*                                                                 *00070000
000800******************************************************************00080000
000900 01  :TAG:-RECORD.                                                00090000
001000     05  :TAG:-ID                    PIC 9(10).                  00100000
001100     05  :TAG:-NAME                  PIC X(30).                  00110000
001200     05  :TAG:-TYPE                  PIC X(01).                  00120000
001300         88  :TAG:-BANK              VALUE 'B'.                  00130000
001400         88  :TAG:-MERCHANT          VALUE 'M'.                  00140000
001500         88  :TAG:-OTHER             VALUE 'O'.                  00150000
001600     05  FILLER                      PIC X(39).                  00160000
