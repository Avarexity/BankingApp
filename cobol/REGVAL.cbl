000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.     REGVAL.                                          00030000
000400 AUTHOR.         D STOUT.                                         00040000
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00050000
000600 DATE-WRITTEN.   05/02/89.                                        00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.       NON-CONFIDENTIAL.                                00080000
000900******************************************************************00090000
001000*                                                                *00100000
001100*    REGVAL - USER REGISTRATION VALIDATOR.                       *00110000
001200*                                                                *00120000
001300*    SECOND DAILY PASS, RUN AFTER TXNPOST.  READS THE INCOMING   *00130000
001400*    REGISTRATION FILE, EDITS EMAIL, PHONE AND PASSWORD FORMAT,  *00140000
001500*    AND FOR EACH RECORD THAT PASSES ALL THREE EDITS -           *00150000
001600*      - ASSIGNS THE NEXT USER-ID AND APPENDS THE USER MASTER,   *00160000
001700*      - OPENS A ZERO-BALANCE ACCOUNT UNDER THAT USER AND        *00170000
001800*        APPENDS THE ACCOUNT MASTER,                             *00180000
001900*      - CALLS CARDISS TO ISSUE A STARTER DEBIT CARD AGAINST     *00190000
002000*        THE NEW ACCOUNT AND APPENDS THE CARD MASTER.            *00200000
002100*    A RECORD THAT FAILS ANY EDIT GOES TO THE REJECT FILE WITH A *00210000
002200*    REASON.  ACCEPT/REJECT COUNTS ARE WRITTEN TO THE ONE-RECORD *00220000
002300*    REG-COUNTS FILE SO TXNPOST'S POSTING REPORT CAN PICK THEM   *00230000
002400*    UP ON A DAY BOTH PASSES RUN.                                *00240000
002500*                                                                *00250000
002600*    CHANGE LOG.                                                 *00260000
002700*    ---------------------------------------------------------- * 00270000
002800*    05/02/89  DS   ORIGINAL PROGRAM - EMAIL AND PASSWORD EDITS  *00280000
002900*                   ONLY.                                        *00290000
003000*    11/02/91  RSK  ADDED PHONE EDIT AND THE ACCOUNT/CARD        *00300000
003100*                   OPENING STEPS - REGISTRATION USED TO ONLY    *00310000
003200*                   ADD THE USER MASTER ROW (REQ TB-2217).       *00320000
003300*    06/30/94  JHB  PASSWORD EDIT NOW REQUIRES ALL FOUR CHARACTER 00330000
003400*                   CLASSES INSTEAD OF JUST LENGTH (REQ TB-3305).*00340000
003500*    02/11/99  MPL  Y2K REMEDIATION - RUN DATE NOW WINDOWED       00350000
003600*                   THROUGH WS-RUN-DATE-PARTS INSTEAD OF         *00360000
003700*                   ASSUMING CENTURY 19 (REQ TB-3944).           *00370000
003800*    09/18/02  RSK  REJECT RECORD NOW CARRIES A REASON CODE      *00380000
003900*                   INSTEAD OF JUST A REJECT COUNT (TB-4110).    *00390000
004000******************************************************************00400000
004100                                                                  00410000
004200 ENVIRONMENT DIVISION.                                            00420000
004300 CONFIGURATION SECTION.                                           00430000
004400 SPECIAL-NAMES.                                                   00440000
004500     CLASS PW-SPECIAL-CHAR   IS '!' '"' '#' '$' '%' '&' QUOTE     00450000
004600                                 '(' ')' '*' '+' ',' '-' '.' '/'  00460000
004700                                 ':' ';' '<' '=' '>' '?' '@' '['  00470000
004800                                 ']' '^' '_' '{' '|' '}' '~'      00480000
004900     CLASS EMAIL-LOCAL-CHAR  IS '.' '_' '%' '+' '-'               00490000
005000     CLASS EMAIL-DOMAIN-CHAR IS '.' '-'.                          00500000
005100                                                                  00510000
005200 INPUT-OUTPUT SECTION.                                            00520000
005300 FILE-CONTROL.                                                    00530000
005400     SELECT USER-MASTER          ASSIGN TO USRMSTR                00540000
005500         ORGANIZATION IS LINE SEQUENTIAL.                         00550000
005600     SELECT ACCOUNT-MASTER       ASSIGN TO ACCTMSTR               00560000
005700         ORGANIZATION IS LINE SEQUENTIAL.                         00570000
005800     SELECT CARD-MASTER          ASSIGN TO CARDMSTR               00580000
005900         ORGANIZATION IS LINE SEQUENTIAL.                         00590000
006000     SELECT REGISTRATION-IN      ASSIGN TO REGIN                  00600000
006100         ORGANIZATION IS LINE SEQUENTIAL.                         00610000
006200     SELECT REGISTRATION-REJECT  ASSIGN TO REGREJ                 00620000
006300         ORGANIZATION IS LINE SEQUENTIAL.                         00630000
006400     SELECT REG-COUNTS           ASSIGN TO REGCNTS                00640000
006500         ORGANIZATION IS LINE SEQUENTIAL.                         00650000
006600                                                                  00660000
006700 DATA DIVISION.                                                   00670000
006800 FILE SECTION.                                                    00680000
006900                                                                  00690000
007000 FD  USER-MASTER                                                  00700000
007100     LABEL RECORDS ARE STANDARD                                   00710000
007200     RECORD CONTAINS 150 CHARACTERS                               00720000
007300     RECORDING MODE IS F.                                         00730000
007400 COPY USERREC REPLACING ==:TAG:== BY ==USR==.                     00740000
007500                                                                  00750000
007600 FD  ACCOUNT-MASTER                                               00760000
007700     LABEL RECORDS ARE STANDARD                                   00770000
007800     RECORD CONTAINS 100 CHARACTERS                               00780000
007900     RECORDING MODE IS F.                                         00790000
008000 COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT-FD==.                 00800000
008100                                                                  00810000
008200 FD  CARD-MASTER                                                  00820000
008300     LABEL RECORDS ARE STANDARD                                   00830000
008400     RECORD CONTAINS 150 CHARACTERS                               00840000
008500     RECORDING MODE IS F.                                         00850000
008600 COPY CARDREC REPLACING ==:TAG:== BY ==CARD-FD==.                 00860000
008700                                                                  00870000
008800 FD  REGISTRATION-IN                                              00880000
008900     LABEL RECORDS ARE STANDARD                                   00890000
009000     RECORD CONTAINS 150 CHARACTERS                               00900000
009100     RECORDING MODE IS F.                                         00910000
009200 COPY USERREC REPLACING ==:TAG:== BY ==REG==.                     00920000
009300                                                                  00930000
009400 FD  REGISTRATION-REJECT                                          00940000
009500     LABEL RECORDS ARE STANDARD                                   00950000
009600     RECORD CONTAINS 180 CHARACTERS                               00960000
009700     RECORDING MODE IS F.                                         00970000
009800 01  REJ-RECORD.                                                  00980000
009900     05  REJ-DATA.                                                00990000
010000         10  REJ-ID                  PIC 9(10).                   01000000
010100         10  REJ-NAME                PIC X(20).                   01010000
010200         10  REJ-SURNAME             PIC X(20).                   01020000
010300         10  REJ-DOB                 PIC 9(08).                   01030000
010400         10  REJ-EMAIL               PIC X(40).                   01040000
010500         10  REJ-PHONE               PIC X(15).                   01050000
010600         10  REJ-PASSWORD            PIC X(30).                   01060000
010700         10  FILLER                  PIC X(07).                   01070000
010800     05  REJ-REASON                  PIC X(30).                   01080000
010900                                                                  01090000
011000 FD  REG-COUNTS                                                   01100000
011100     LABEL RECORDS ARE STANDARD                                   01110000
011200     RECORD CONTAINS 80 CHARACTERS                                01120000
011300     RECORDING MODE IS F.                                         01130000
011400 01  REGCNT-RECORD.                                               01140000
011500     05  REGCNT-ACCEPTED             PIC 9(08).                   01150000
011600     05  REGCNT-REJECTED             PIC 9(08).                   01160000
011700     05  FILLER                      PIC X(64).                   01170000
011800                                                                  01180000
011900 WORKING-STORAGE SECTION.                                         01190000
012000                                                                  01200000
012100 01  WS-COUNTERS.                                                 01210000
012200     05  WS-USER-COUNT               PIC 9(10) COMP.              01220000
012300     05  WS-ACCT-COUNT               PIC 9(10) COMP.              01230000
012400     05  WS-CARD-SEQ                 PIC 9(06) COMP.              01240000
012500     05  WS-ACCEPT-COUNT             PIC 9(08) COMP.              01250000
012600     05  WS-REJECT-COUNT             PIC 9(08) COMP.              01260000
012650     05  FILLER                  PIC X(08) VALUE SPACES.          00126500
012700                                                                  01270000
012800 01  WS-SWITCHES.                                                 01280000
012900     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.         01290000
013000         88  WS-EOF                  VALUE 'Y'.                   01300000
013050     05  FILLER                  PIC X(08) VALUE SPACES.          00130500
013100                                                                  01310000
013200 01  WS-RUN-DATE-FIELDS.                                          01320000
013300     05  WS-RUN-DATE-RAW             PIC 9(06).                   01330000
013400     05  WS-RUN-DATE-RAW-PARTS REDEFINES WS-RUN-DATE-RAW.         01340000
013500         10  WS-RUN-RAW-YY           PIC 9(02).                   01350000
013600         10  WS-RUN-RAW-MM           PIC 9(02).                   01360000
013700         10  WS-RUN-RAW-DD           PIC 9(02).                   01370000
013800     05  WS-RUN-DATE                 PIC 9(08).                   01380000
013900     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                 01390000
014000         10  WS-RUN-CC               PIC 9(02).                   01400000
014100         10  WS-RUN-YY               PIC 9(02).                   01410000
014200         10  WS-RUN-MM               PIC 9(02).                   01420000
014300         10  WS-RUN-DD               PIC 9(02).                   01430000
014350     05  FILLER                  PIC X(06) VALUE SPACES.          00143500
014400                                                                  01440000
014500 01  WS-EMAIL-FIELDS.                                             01450000
014600     05  WS-EMAIL-WORK               PIC X(40).                   01460000
014700     05  WS-EMAIL-CHARS REDEFINES WS-EMAIL-WORK.                  01470000
014800         10  WS-EMAIL-CHAR           PIC X(01) OCCURS 40 TIMES.   01480000
014900     05  WS-EMAIL-LEN                PIC 9(02) COMP.              01490000
015000     05  WS-AT-POS                   PIC 9(02) COMP.              01500000
015100     05  WS-DOT-POS                  PIC 9(02) COMP.              01510000
015200     05  WS-EMAIL-SUB                PIC 9(02) COMP.              01520000
015300     05  WS-EMAIL-OK                 PIC X(01).                   01530000
015400         88  WS-EMAIL-VALID          VALUE 'Y'.                   01540000
015450     05  FILLER                  PIC X(06) VALUE SPACES.          00154500
015500                                                                  01550000
015600 01  WS-PHONE-FIELDS.                                             01560000
015700     05  WS-PHONE-WORK               PIC X(15).                   01570000
015800     05  WS-PHONE-CHARS REDEFINES WS-PHONE-WORK.                  01580000
015900         10  WS-PHONE-CHAR           PIC X(01) OCCURS 15 TIMES.   01590000
016000     05  WS-PHONE-DIGIT-COUNT        PIC 9(02) COMP.              01600000
016100     05  WS-PHONE-SUB                PIC 9(02) COMP.              01610000
016200     05  WS-PHONE-OK                 PIC X(01).                   01620000
016300         88  WS-PHONE-VALID          VALUE 'Y'.                   01630000
016350     05  FILLER                  PIC X(06) VALUE SPACES.          00163500
016400                                                                  01640000
016500 01  WS-PASSWORD-FIELDS.                                          01650000
016600     05  WS-PASSWORD-WORK            PIC X(30).                   01660000
016700     05  WS-PASSWORD-CHARS REDEFINES WS-PASSWORD-WORK.            01670000
016800         10  WS-PASSWORD-CHAR        PIC X(01) OCCURS 30 TIMES.   01680000
016900     05  WS-PASSWORD-LEN             PIC 9(02) COMP.              01690000
017000     05  WS-PASSWORD-SUB             PIC 9(02) COMP.              01700000
017100     05  WS-HAS-DIGIT                PIC X(01) VALUE 'N'.         01710000
017200     05  WS-HAS-LOWER                PIC X(01) VALUE 'N'.         01720000
017300     05  WS-HAS-UPPER                PIC X(01) VALUE 'N'.         01730000
017400     05  WS-HAS-SPECIAL              PIC X(01) VALUE 'N'.         01740000
017500     05  WS-PASSWORD-OK              PIC X(01).                   01750000
017600         88  WS-PASSWORD-VALID       VALUE 'Y'.                   01760000
017650     05  FILLER                  PIC X(06) VALUE SPACES.          00176500
017700                                                                  01770000
017800 01  WS-CARD-ISSUE-FIELDS.                                        01780000
017900     05  WS-CARD-ISS-TYPE            PIC X(01).                   01790000
018000     05  WS-CARD-ISS-PIN             PIC X(06).                   01800000
018100     05  WS-STARTER-PIN              PIC 9(06).                   01810000
018200     05  WS-PIN-QUOTIENT             PIC 9(06) COMP.              01820000
018300     05  WS-CARD-ISS-OK              PIC X(01).                   01830000
018400         88  WS-CARD-ISSUED          VALUE 'Y'.                   01840000
018500     05  WS-CARD-ISS-REASON          PIC X(30).                   01850000
018550     05  FILLER                  PIC X(06) VALUE SPACES.          00185500
018600                                                                  01860000
018700******************************************************************01870000
018800 PROCEDURE DIVISION.                                              01880000
018900******************************************************************01890000
019000                                                                  01900000
019100 000-MAIN.                                                        01910000
019200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        01920000
019300     MOVE 0   TO WS-ACCEPT-COUNT WS-REJECT-COUNT.                 01930000
019400     MOVE 'N' TO WS-EOF-SW.                                       01940000
019500     PERFORM 100-PROCESS-REGISTRATION THRU 100-EXIT               01950000
019600             UNTIL WS-EOF.                                        01960000
019700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       01970000
019800     STOP RUN.                                                    01980000
019900                                                                  01990000
020000 100-PROCESS-REGISTRATION.                                        02000000
020100     READ REGISTRATION-IN                                         02010000
020200         AT END                                                   02020000
020300             MOVE 'Y' TO WS-EOF-SW                                02030000
020400         NOT AT END                                               02040000
020500             MOVE 'Y' TO WS-EMAIL-OK WS-PHONE-OK WS-PASSWORD-OK   02050000
020600             PERFORM 200-VALIDATE-EMAIL    THRU 200-EXIT          02060000
020700             PERFORM 210-VALIDATE-PHONE    THRU 210-EXIT          02070000
020800             PERFORM 220-VALIDATE-PASSWORD THRU 220-EXIT          02080000
020900             IF WS-EMAIL-VALID AND WS-PHONE-VALID                 02090000
021000                                AND WS-PASSWORD-VALID             02100000
021100                 PERFORM 300-ACCEPT-REGISTRATION THRU 300-EXIT    02110000
021200             ELSE                                                 02120000
021300                 PERFORM 400-REJECT-REGISTRATION THRU 400-EXIT    02130000
021400             END-IF                                               02140000
021500     END-READ.                                                    02150000
021600 100-EXIT.                                                        02160000
021700     EXIT.                                                        02170000
021800                                                                  02180000
021900 200-VALIDATE-EMAIL.                                              02190000
022000*    LOCAL@DOMAIN.TLD - LOCAL FROM LETTERS/DIGITS/. _ % + -,      02200000
022100*    DOMAIN FROM LETTERS/DIGITS/. -, TLD 2-6 LETTERS ONLY.        02210000
022200     MOVE REG-EMAIL TO WS-EMAIL-WORK.                             02220000
022300     MOVE 0 TO WS-EMAIL-LEN WS-AT-POS WS-DOT-POS.                 02230000
022400     PERFORM 201-FIND-EMAIL-LEN THRU 201-EXIT                     02240000
022500             VARYING WS-EMAIL-SUB FROM 40 BY -1                   02250000
022600             UNTIL WS-EMAIL-SUB = 0 OR WS-EMAIL-LEN > 0.          02260000
022700     PERFORM 202-FIND-AT-POS THRU 202-EXIT                        02270000
022800             VARYING WS-EMAIL-SUB FROM 1 BY 1                     02280000
022900             UNTIL WS-EMAIL-SUB > WS-EMAIL-LEN.                   02290000
023000     IF WS-AT-POS > 0                                             02300000
023100         PERFORM 203-FIND-DOT-POS THRU 203-EXIT                   02310000
023200                 VARYING WS-EMAIL-SUB FROM 1 BY 1                 02320000
023300                 UNTIL WS-EMAIL-SUB > WS-EMAIL-LEN                02330000
023400     END-IF.                                                      02340000
023500     IF WS-EMAIL-LEN = 0                                          02350000
023600        OR WS-AT-POS < 2                                          02360000
023700        OR WS-DOT-POS = 0                                         02370000
023800        OR WS-DOT-POS NOT > WS-AT-POS + 1                         02380000
023900        OR (WS-EMAIL-LEN - WS-DOT-POS) < 2                        02390000
024000        OR (WS-EMAIL-LEN - WS-DOT-POS) > 6                        02400000
024100         MOVE 'N' TO WS-EMAIL-OK                                  02410000
024200     END-IF.                                                      02420000
024300     IF WS-EMAIL-OK = 'Y'                                         02430000
024400         PERFORM 204-CHECK-EMAIL-CHARS THRU 204-EXIT              02440000
024500                 VARYING WS-EMAIL-SUB FROM 1 BY 1                 02450000
024600                 UNTIL WS-EMAIL-SUB > WS-EMAIL-LEN                02460000
024700     END-IF.                                                      02470000
024800 200-EXIT.                                                        02480000
024900     EXIT.                                                        02490000
025000                                                                  02500000
025100 201-FIND-EMAIL-LEN.                                              02510000
025200     IF WS-EMAIL-CHAR(WS-EMAIL-SUB) NOT = SPACE                   02520000
025300         MOVE WS-EMAIL-SUB TO WS-EMAIL-LEN                        02530000
025400     END-IF.                                                      02540000
025500 201-EXIT.                                                        02550000
025600     EXIT.                                                        02560000
025700                                                                  02570000
025800 202-FIND-AT-POS.                                                 02580000
025900     IF WS-EMAIL-CHAR(WS-EMAIL-SUB) = '@' AND WS-AT-POS = 0       02590000
026000         MOVE WS-EMAIL-SUB TO WS-AT-POS                           02600000
026100     END-IF.                                                      02610000
026200 202-EXIT.                                                        02620000
026300     EXIT.                                                        02630000
026400                                                                  02640000
026500 203-FIND-DOT-POS.                                                02650000
026600     IF WS-EMAIL-SUB > WS-AT-POS                                  02660000
026700             AND WS-EMAIL-CHAR(WS-EMAIL-SUB) = '.'                02670000
026800         MOVE WS-EMAIL-SUB TO WS-DOT-POS                          02680000
026900     END-IF.                                                      02690000
027000 203-EXIT.                                                        02700000
027100     EXIT.                                                        02710000
027200                                                                  02720000
027300 204-CHECK-EMAIL-CHARS.                                           02730000
027400     EVALUATE TRUE                                                02740000
027500         WHEN WS-EMAIL-SUB = WS-AT-POS                            02750000
027600             CONTINUE                                             02760000
027700         WHEN WS-EMAIL-SUB < WS-AT-POS                            02770000
027800             IF NOT (WS-EMAIL-CHAR(WS-EMAIL-SUB) ALPHABETIC-LOWER 02780000
027900                 OR WS-EMAIL-CHAR(WS-EMAIL-SUB) ALPHABETIC-UPPER  02790000
028000                 OR WS-EMAIL-CHAR(WS-EMAIL-SUB) NUMERIC           02800000
028100                 OR WS-EMAIL-CHAR(WS-EMAIL-SUB) EMAIL-LOCAL-CHAR) 02810000
028200                 MOVE 'N' TO WS-EMAIL-OK                          02820000
028300             END-IF                                               02830000
028400         WHEN WS-EMAIL-SUB > WS-DOT-POS                           02840000
028500             IF NOT (WS-EMAIL-CHAR(WS-EMAIL-SUB) ALPHABETIC-LOWER 02850000
028600                 OR WS-EMAIL-CHAR(WS-EMAIL-SUB) ALPHABETIC-UPPER) 02860000
028700                 MOVE 'N' TO WS-EMAIL-OK                          02870000
028800             END-IF                                               02880000
028900         WHEN OTHER                                               02890000
029000             IF NOT (WS-EMAIL-CHAR(WS-EMAIL-SUB) ALPHABETIC-LOWER 02900000
029100                 OR WS-EMAIL-CHAR(WS-EMAIL-SUB) ALPHABETIC-UPPER  02910000
029200                 OR WS-EMAIL-CHAR(WS-EMAIL-SUB) NUMERIC           02920000
029300                 OR WS-EMAIL-CHAR(WS-EMAIL-SUB) EMAIL-DOMAIN-CHAR)02930000
029400                 MOVE 'N' TO WS-EMAIL-OK                          02940000
029500             END-IF                                               02950000
029600     END-EVALUATE.                                                02960000
029700 204-EXIT.                                                        02970000
029800     EXIT.                                                        02980000
029900                                                                  02990000
030000 210-VALIDATE-PHONE.                                              03000000
030100*    STRIP TO DIGITS ONLY - ACCEPTED IF 7 TO 15 DIGITS REMAIN.    03010000
030200     MOVE REG-PHONE TO WS-PHONE-WORK.                             03020000
030300     MOVE 0 TO WS-PHONE-DIGIT-COUNT.                              03030000
030400     PERFORM 211-COUNT-PHONE-DIGITS THRU 211-EXIT                 03040000
030500             VARYING WS-PHONE-SUB FROM 1 BY 1                     03050000
030600             UNTIL WS-PHONE-SUB > 15.                             03060000
030700     IF WS-PHONE-DIGIT-COUNT < 7 OR WS-PHONE-DIGIT-COUNT > 15     03070000
030800         MOVE 'N' TO WS-PHONE-OK                                  03080000
030900     END-IF.                                                      03090000
031000 210-EXIT.                                                        03100000
031100     EXIT.                                                        03110000
031200                                                                  03120000
031300 211-COUNT-PHONE-DIGITS.                                          03130000
031400     IF WS-PHONE-CHAR(WS-PHONE-SUB) NUMERIC                       03140000
031500         ADD 1 TO WS-PHONE-DIGIT-COUNT                            03150000
031600     END-IF.                                                      03160000
031700 211-EXIT.                                                        03170000
031800     EXIT.                                                        03180000
031900                                                                  03190000
032000 220-VALIDATE-PASSWORD.                                           03200000
032100*    LENGTH AT LEAST 8, AND AT LEAST ONE EACH OF DIGIT, LOWER     03210000
032200*    CASE LETTER, UPPER CASE LETTER, AND A SPECIAL CHARACTER.     03220000
032300     MOVE REG-PASSWORD TO WS-PASSWORD-WORK.                       03230000
032400     MOVE 0 TO WS-PASSWORD-LEN.                                   03240000
032500     MOVE 'N' TO WS-HAS-DIGIT WS-HAS-LOWER WS-HAS-UPPER           03250000
032600                 WS-HAS-SPECIAL.                                  03260000
032700     PERFORM 221-FIND-PASSWORD-LEN THRU 221-EXIT                  03270000
032800             VARYING WS-PASSWORD-SUB FROM 30 BY -1                03280000
032900             UNTIL WS-PASSWORD-SUB = 0 OR WS-PASSWORD-LEN > 0.    03290000
033000     IF WS-PASSWORD-LEN < 8                                       03300000
033100         MOVE 'N' TO WS-PASSWORD-OK                               03310000
033200     END-IF.                                                      03320000
033300     PERFORM 222-SCAN-PASSWORD-CHARS THRU 222-EXIT                03330000
033400             VARYING WS-PASSWORD-SUB FROM 1 BY 1                  03340000
033500             UNTIL WS-PASSWORD-SUB > WS-PASSWORD-LEN.             03350000
033600     IF WS-HAS-DIGIT = 'N' OR WS-HAS-LOWER = 'N'                  03360000
033700        OR WS-HAS-UPPER = 'N' OR WS-HAS-SPECIAL = 'N'             03370000
033800         MOVE 'N' TO WS-PASSWORD-OK                               03380000
033900     END-IF.                                                      03390000
034000 220-EXIT.                                                        03400000
034100     EXIT.                                                        03410000
034200                                                                  03420000
034300 221-FIND-PASSWORD-LEN.                                           03430000
034400     IF WS-PASSWORD-CHAR(WS-PASSWORD-SUB) NOT = SPACE             03440000
034500         MOVE WS-PASSWORD-SUB TO WS-PASSWORD-LEN                  03450000
034600     END-IF.                                                      03460000
034700 221-EXIT.                                                        03470000
034800     EXIT.                                                        03480000
034900                                                                  03490000
035000 222-SCAN-PASSWORD-CHARS.                                         03500000
035100     EVALUATE TRUE                                                03510000
035200         WHEN WS-PASSWORD-CHAR(WS-PASSWORD-SUB) NUMERIC           03520000
035300             MOVE 'Y' TO WS-HAS-DIGIT                             03530000
035400         WHEN WS-PASSWORD-CHAR(WS-PASSWORD-SUB) ALPHABETIC-LOWER  03540000
035500             MOVE 'Y' TO WS-HAS-LOWER                             03550000
035600         WHEN WS-PASSWORD-CHAR(WS-PASSWORD-SUB) ALPHABETIC-UPPER  03560000
035700             MOVE 'Y' TO WS-HAS-UPPER                             03570000
035800         WHEN WS-PASSWORD-CHAR(WS-PASSWORD-SUB) PW-SPECIAL-CHAR   03580000
035900             MOVE 'Y' TO WS-HAS-SPECIAL                           03590000
036000     END-EVALUATE.                                                03600000
036100 222-EXIT.                                                        03610000
036200     EXIT.                                                        03620000
036300                                                                  03630000
036400 300-ACCEPT-REGISTRATION.                                         03640000
036500     ADD 1 TO WS-USER-COUNT.                                      03650000
036600     MOVE REG-RECORD TO USR-RECORD.                               03660000
036700     MOVE WS-USER-COUNT TO USR-ID.                                03670000
036800     WRITE USR-RECORD.                                            03680000
036900     PERFORM 310-OPEN-ACCOUNT THRU 310-EXIT.                      03690000
037000     ADD 1 TO WS-ACCEPT-COUNT.                                    03700000
037100 300-EXIT.                                                        03710000
037200     EXIT.                                                        03720000
037300                                                                  03730000
037400 310-OPEN-ACCOUNT.                                                03740000
037500*    EVERY NEW MEMBER GETS ONE ACCOUNT, ZERO BALANCE, US DOLLARS. 03750000
037600     ADD 1 TO WS-ACCT-COUNT.                                      03760000
037700     INITIALIZE ACCT-FD-RECORD.                                   03770000
037800     MOVE WS-ACCT-COUNT      TO ACCT-FD-ID.                       03780000
037900     MOVE USR-NAME           TO ACCT-FD-NAME.                     03790000
038000     MOVE 'USD'              TO ACCT-FD-CURRENCY.                 03800000
038100     MOVE 0                  TO ACCT-FD-BALANCE.                  03810000
038200     MOVE WS-USER-COUNT      TO ACCT-FD-OWNER-ID.                 03820000
038300     MOVE 'A'                TO ACCT-FD-STATUS.                   03830000
038400     WRITE ACCT-FD-RECORD.                                        03840000
038500     PERFORM 320-ISSUE-STARTER-CARD THRU 320-EXIT.                03850000
038600 310-EXIT.                                                        03860000
038700     EXIT.                                                        03870000
038800                                                                  03880000
038900 320-ISSUE-STARTER-CARD.                                          03890000
039000*    STARTER CARD IS ALWAYS A DEBIT CARD.  THE PIN IS DERIVED     03900000
039100*    FROM THE ACCOUNT NUMBER SO A REISSUE RUN REPRODUCES IT - SEE 03910000
039200*    THE CARDISS BANNER FOR WHY THIS SHOP DOES NOT USE RANDOM     03920000
039300*    NUMBERS ON THE BATCH LPARS.                                  03930000
039400     ADD 1 TO WS-CARD-SEQ.                                        03940000
039500     MOVE 'D' TO WS-CARD-ISS-TYPE.                                03950000
039600     DIVIDE WS-ACCT-COUNT BY 1000000 GIVING WS-PIN-QUOTIENT       03960000
039700             REMAINDER WS-STARTER-PIN.                            03970000
039800     MOVE WS-STARTER-PIN TO WS-CARD-ISS-PIN.                      03980000
039900     CALL 'CARDISS' USING WS-CARD-ISS-TYPE, ACCT-FD-ID,           03990000
040000             WS-CARD-SEQ, WS-RUN-DATE, WS-CARD-ISS-PIN,           04000000
040100             CARD-FD-RECORD, WS-CARD-ISS-OK, WS-CARD-ISS-REASON.  04010000
040200     IF WS-CARD-ISSUED                                            04020000
040300         WRITE CARD-FD-RECORD                                     04030000
040400     END-IF.                                                      04040000
040500 320-EXIT.                                                        04050000
040600     EXIT.                                                        04060000
040700                                                                  04070000
040800 400-REJECT-REGISTRATION.                                         04080000
040900     MOVE REG-RECORD TO REJ-DATA.                                 04090000
041000     EVALUATE TRUE                                                04100000
041100         WHEN NOT WS-EMAIL-VALID                                  04110000
041200             MOVE 'INVALID EMAIL FORMAT' TO REJ-REASON            04120000
041300         WHEN NOT WS-PHONE-VALID                                  04130000
041400             MOVE 'INVALID PHONE FORMAT' TO REJ-REASON            04140000
041500         WHEN NOT WS-PASSWORD-VALID                               04150000
041600             MOVE 'INVALID PASSWORD FORMAT' TO REJ-REASON         04160000
041700         WHEN OTHER                                               04170000
041800             MOVE 'REGISTRATION REJECTED' TO REJ-REASON           04180000
041900     END-EVALUATE.                                                04190000
042000     WRITE REJ-RECORD.                                            04200000
042100     ADD 1 TO WS-REJECT-COUNT.                                    04210000
042200 400-EXIT.                                                        04220000
042300     EXIT.                                                        04230000
042400                                                                  04240000
042500 700-OPEN-FILES.                                                  04250000
042600     ACCEPT WS-RUN-DATE-RAW FROM DATE.                            04260000
042700     MOVE WS-RUN-RAW-MM TO WS-RUN-MM.                             04270000
042800     MOVE WS-RUN-RAW-DD TO WS-RUN-DD.                             04280000
042900     IF WS-RUN-RAW-YY < 50                                        04290000
043000         MOVE 20 TO WS-RUN-CC                                     04300000
043100     ELSE                                                         04310000
043200         MOVE 19 TO WS-RUN-CC                                     04320000
043300     END-IF.                                                      04330000
043400     MOVE WS-RUN-RAW-YY TO WS-RUN-YY.                             04340000
043500                                                                  04350000
043600     OPEN INPUT USER-MASTER.                                      04360000
043700     MOVE 0   TO WS-USER-COUNT.                                   04370000
043800     MOVE 'N' TO WS-EOF-SW.                                       04380000
043900     PERFORM 705-COUNT-USER-RECS THRU 705-EXIT                    04390000
044000             UNTIL WS-EOF.                                        04400000
044100     CLOSE USER-MASTER.                                           04410000
044200                                                                  04420000
044300     OPEN INPUT ACCOUNT-MASTER.                                   04430000
044400     MOVE 0   TO WS-ACCT-COUNT.                                   04440000
044500     MOVE 'N' TO WS-EOF-SW.                                       04450000
044600     PERFORM 706-COUNT-ACCT-RECS THRU 706-EXIT                    04460000
044700             UNTIL WS-EOF.                                        04470000
044800     CLOSE ACCOUNT-MASTER.                                        04480000
044900                                                                  04490000
045000     MOVE 0 TO WS-CARD-SEQ.                                       04500000
045100     MOVE 'N' TO WS-EOF-SW.                                       04510000
045200                                                                  04520000
045300     OPEN EXTEND USER-MASTER.                                     04530000
045400     OPEN EXTEND ACCOUNT-MASTER.                                  04540000
045500     OPEN EXTEND CARD-MASTER.                                     04550000
045600     OPEN INPUT  REGISTRATION-IN.                                 04560000
045700     OPEN OUTPUT REGISTRATION-REJECT.                             04570000
045800     OPEN OUTPUT REG-COUNTS.                                      04580000
045900 700-EXIT.                                                        04590000
046000     EXIT.                                                        04600000
046100                                                                  04610000
046200 705-COUNT-USER-RECS.                                             04620000
046300     READ USER-MASTER                                             04630000
046400         AT END MOVE 'Y' TO WS-EOF-SW                             04640000
046500         NOT AT END ADD 1 TO WS-USER-COUNT                        04650000
046600     END-READ.                                                    04660000
046700 705-EXIT.                                                        04670000
046800     EXIT.                                                        04680000
046900                                                                  04690000
047000 706-COUNT-ACCT-RECS.                                             04700000
047100     READ ACCOUNT-MASTER                                          04710000
047200         AT END MOVE 'Y' TO WS-EOF-SW                             04720000
047300         NOT AT END ADD 1 TO WS-ACCT-COUNT                        04730000
047400     END-READ.                                                    04740000
047500 706-EXIT.                                                        04750000
047600     EXIT.                                                        04760000
047700                                                                  04770000
047800 790-CLOSE-FILES.                                                 04780000
047900     MOVE WS-ACCEPT-COUNT TO REGCNT-ACCEPTED.                     04790000
048000     MOVE WS-REJECT-COUNT TO REGCNT-REJECTED.                     04800000
048100     WRITE REGCNT-RECORD.                                         04810000
048200     CLOSE USER-MASTER ACCOUNT-MASTER CARD-MASTER                 04820000
048300           REGISTRATION-IN REGISTRATION-REJECT REG-COUNTS.        04830000
048400 790-EXIT.                                                        04840000
048500     EXIT.                                                        04850000
