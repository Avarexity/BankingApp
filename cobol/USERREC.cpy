000100******************************************************************00010000
000200*                                                                 *00020000
000300*    USERREC   -  USER MASTER / REGISTRATION RECORD LAYOUT        *00030000
000400*                                                                 *00040000
000500*    IDENTICAL LAYOUT SERVES THE USER MASTER (:TAG: = USR) AND    *00050000
000600*    THE INCOMING REGISTRATION FILE (:TAG: = REG) - A REGISTRATION*00060000
000700*    RECORD ARRIVES WITH :TAG:-ID ZERO; REGVAL ASSIGNS THE ID.    *00070000
000800*                                                                 *00080000
000900******************************************************************00090000
001000 01  :TAG:-RECORD.                                                00100000
001100     05  :TAG:-ID                    PIC 9(10).                  00110000
001200     05  :TAG:-NAME                  PIC X(20).                  00120000
001300     05  :TAG:-SURNAME               PIC X(20).                  00130000
001400     05  :TAG:-DOB                   PIC 9(08).                  00140000
001500     05  :TAG:-EMAIL                 PIC X(40).                  00150000
001600     05  :TAG:-PHONE                 PIC X(15).                  00160000
001700     05  :TAG:-PASSWORD              PIC X(30).                  00170000
001800     05  FILLER                      PIC X(07).                  00180000
