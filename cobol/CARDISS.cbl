000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.     CARDISS.                                         00030000
000400 AUTHOR.         D STOUT.                                         00040000
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00050000
000600 DATE-WRITTEN.   04/11/89.                                        00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.       NON-CONFIDENTIAL.                                00080000
000900******************************************************************00090000
001000*                                                                *00100000
001100*    CARDISS - CARD ISSUANCE ENGINE.                             *00110000
001200*                                                                *00120000
001300*    CALLED FROM REGVAL 320-ISSUE-STARTER-CARD WITH A CARD TYPE, *00130000
001400*    THE OWNING ACCOUNT NUMBER AND THE NEXT CARD SEQUENCE NUMBER *00140000
001500*    FROM THE REG-COUNTS CONTROL FILE.  BUILDS THE CARD NUMBER,  *00150000
001600*    CVV AND EXPIRY DATE FROM THOSE INPUTS AND THE RUN DATE, AND *00160000
001700*    SETS THE STARTING LIMITS FOR THE CARD TYPE ISSUED.  THIS    *00170000
001800*    SHOP DOES NOT HAVE A HARDWARE RANDOM NUMBER SOURCE ON THE   *00180000
001900*    BATCH LPARS, SO CARD NUMBER AND CVV ARE DERIVED ARITHMETIC- *00190000
002000*    ALLY FROM THE ACCOUNT NUMBER AND SEQUENCE NUMBER RATHER     *00200000
002100*    THAN DRAWN AT RANDOM - THIS MAKES A REISSUE RUN REPRODUCIBLE 00210000
002200*    WHEN THE SAME INPUT DECK IS RERUN.                          *00220000
002300*                                                                *00230000
002400*    CHANGE LOG.                                                 *00240000
002500*    ---------------------------------------------------------- * 00250000
002600*    04/11/89  DS   ORIGINAL PROGRAM - DEBIT CARDS ONLY.         *00260000
002700*    08/09/90  RSK  ADDED CREDIT CARD ISSUANCE (REQ TB-1904).    *00270000
002800*    04/02/93  JHB  ADDED ONE-TIME CARD ISSUANCE (REQ TB-2680).  *00280000
002900*    02/11/99  MPL  Y2K REVIEW - EXPIRY YEAR MATH NOW CARRIES    *00290000
003000*                   THE CENTURY DIGITS THROUGH 300-BUILD-EXPIRY  *00300000
003100*                   INSTEAD OF ASSUMING '19' (REQ TB-3944).      *00310000
003200*    11/14/03  KMT  ADDED 400-VALIDATE-PIN - AN EMPTY OR NON-    *00320000
003300*                   NUMERIC PIN WAS REACHING THE CARD MASTER     *00330000
003400*                   (TB-4690).                                   *00340000
003420*    11/14/19  KMT  400-VALIDATE-PIN NOW BOUNDS PIN LENGTH TO    *00342000
003440*                   3-6 DIGITS INSTEAD OF RELYING ON THE CALLER  *00344000
003460*                   TO PASS A FULL 6-DIGIT PIN (REQ TB-7014).    *00346000
003500******************************************************************00350000
003600                                                                  00360000
003700 ENVIRONMENT DIVISION.                                            00370000
003800                                                                  00380000
003900 DATA DIVISION.                                                   00390000
004000                                                                  00400000
004100 WORKING-STORAGE SECTION.                                         00410000
004200 01  WS-DATE-FIELDS.                                              00420000
004300     05  WS-ISSUE-DATE-WORK          PIC 9(08).                   00430000
004400     05  WS-ISSUE-DATE-PARTS REDEFINES WS-ISSUE-DATE-WORK.        00440000
004500         10  WS-ISSUE-CC             PIC 9(02).                   00450000
004600         10  WS-ISSUE-YY             PIC 9(02).                   00460000
004700         10  WS-ISSUE-MM             PIC 9(02).                   00470000
004800         10  WS-ISSUE-DD             PIC 9(02).                   00480000
004900     05  WS-EXPIRY-YEAR-NUM          PIC 9(04) COMP.              00490000
005000     05  WS-EXPIRY-DATE-WORK         PIC 9(08).                   00500000
005100     05  WS-EXPIRY-DATE-PARTS REDEFINES WS-EXPIRY-DATE-WORK.      00510000
005200         10  WS-EXPIRY-CC            PIC 9(02).                   00520000
005300         10  WS-EXPIRY-YY            PIC 9(02).                   00530000
005400         10  WS-EXPIRY-MM            PIC 9(02).                   00540000
005500         10  WS-EXPIRY-DD            PIC 9(02).                   00550000
005550     05  FILLER                  PIC X(06) VALUE SPACES.          00555000
005600                                                                  00560000
005700 01  WS-CARD-NUMBER-FIELDS.                                       00570000
005800     05  WS-CARD-NUMBER-BUILD.                                    00580000
005900         10  WS-CNB-GROUP-1          PIC 9(04).                   00590000
006000         10  WS-CNB-DASH-1           PIC X(01) VALUE '-'.         00600000
006100         10  WS-CNB-GROUP-2          PIC 9(04).                   00610000
006150         10  WS-CNB-DASH-2           PIC X(01) VALUE '-'.         00615000
006200         10  WS-CNB-GROUP-3          PIC 9(04).                   00620000
006250         10  WS-CNB-DASH-3           PIC X(01) VALUE '-'.         00625000
006300         10  WS-CNB-GROUP-4          PIC 9(04).                   00630000
006320     05  WS-CARD-NUMBER-ALPHA REDEFINES WS-CARD-NUMBER-BUILD      00632000
006340                                     PIC X(19).                   00634000
006400     05  WS-ACCT-WORK-1              PIC 9(10) COMP.              00640000
006450     05  WS-ACCT-WORK-2              PIC 9(06) COMP.              00645000
006500     05  WS-SEQ-QUOTIENT             PIC 9(03) COMP.              00650000
006550     05  FILLER                  PIC X(06) VALUE SPACES.          00655000
006600                                                                  00660000
006700 01  WS-CVV-FIELDS.                                               00670000
006800     05  WS-CVV-SUM                  PIC 9(11) COMP.              00680000
006900     05  WS-CVV-QUOTIENT             PIC 9(08) COMP.              00690000
007000     05  WS-CVV-DIGITS               PIC 9(03).                   00700000
007050     05  FILLER                  PIC X(06) VALUE SPACES.          00705000
007100                                                                  00710000
007101*    PIN LENGTH FOUND THE SAME WAY 220-VALIDATE-PASSWORD FINDS   *00710100
007102*    PASSWORD LENGTH IN REGVAL (REQ TB-7014).                    *00710200
007103 01  WS-PIN-FIELDS.                                               00710300
007104     05  WS-PIN-WORK             PIC X(06).                       00710400
007105     05  WS-PIN-CHARS REDEFINES WS-PIN-WORK.                      00710500
007106         10  WS-PIN-CHAR         PIC X(01) OCCURS 6 TIMES.        00710600
007107     05  WS-PIN-LEN              PIC 9(02) COMP.                  00710700
007108     05  WS-PIN-SUB              PIC 9(02) COMP.                  00710800
007109     05  WS-PIN-DIGITS-SW        PIC X(01) VALUE 'Y'.             00710900
007110         88  WS-PIN-ALL-NUMERIC  VALUE 'Y'.                       00711000
007111     05  FILLER                  PIC X(06) VALUE SPACES.          00711100
007200 LINKAGE SECTION.                                                 00720000
007300 01  LK-CARD-TYPE                PIC X(01).                       00730000
007400     88  LK-TYPE-DEBIT           VALUE 'D'.                       00740000
007500     88  LK-TYPE-CREDIT          VALUE 'C'.                       00750000
007600     88  LK-TYPE-ONE-TIME        VALUE 'O'.                       00760000
007700 01  LK-ACCT-ID                  PIC 9(10).                       00770000
007800 01  LK-SEQ-NO                   PIC 9(06) COMP.                  00780000
007900 01  LK-ISSUE-DATE               PIC 9(08).                       00790000
008000 01  LK-PIN                      PIC X(06).                       00800000
008100 COPY CARDREC REPLACING ==:TAG:== BY ==LK-CARD==.                 00810000
008200 01  LK-ISSUE-OK                 PIC X(01).                       00820000
008300     88  LK-ISSUED               VALUE 'Y'.                       00830000
008400 01  LK-FAIL-REASON              PIC X(30).                       00840000
008500                                                                  00850000
008600******************************************************************00860000
008700 PROCEDURE DIVISION USING LK-CARD-TYPE, LK-ACCT-ID, LK-SEQ-NO,    00870000
008800                          LK-ISSUE-DATE, LK-PIN, LK-CARD-RECORD,  00880000
008900                          LK-ISSUE-OK, LK-FAIL-REASON.            00890000
009000******************************************************************00900000
009100                                                                  00910000
009200 000-MAIN.                                                        00920000
009300     MOVE 'Y'    TO LK-ISSUE-OK.                                  00930000
009400     MOVE SPACES TO LK-FAIL-REASON.                               00940000
009500     PERFORM 400-VALIDATE-PIN THRU 400-EXIT.                      00950000
009600                                                                  00960000
009700     IF LK-ISSUE-OK = 'Y'                                         00970000
009800         INITIALIZE LK-CARD-RECORD                                00980000
009900         MOVE LK-ACCT-ID   TO LK-CARD-ACCT-ID                     00990000
010000         MOVE LK-PIN       TO LK-CARD-PIN                         01000000
010100         MOVE LK-CARD-TYPE TO LK-CARD-TYPE                        01010000
010200         MOVE 'N'          TO LK-CARD-USED-FLAG                   01020000
010300         PERFORM 100-BUILD-CARD-NUMBER THRU 100-EXIT              01030000
010400         PERFORM 200-BUILD-CVV         THRU 200-EXIT              01040000
010500         PERFORM 300-BUILD-EXPIRY      THRU 300-EXIT              01050000
010600         PERFORM 500-SET-CARD-LIMITS   THRU 500-EXIT              01060000
010700     END-IF.                                                      01070000
010800                                                                  01080000
010900     GOBACK.                                                      01090000
011000                                                                  01100000
011100 100-BUILD-CARD-NUMBER.                                           01110000
011200*    FOUR GROUPS OF FOUR DIGITS, DASH SEPARATED.  GROUP 1 IS A    01120000
011300*    FIXED TYPE PREFIX; GROUPS 2 AND 3 ARE THE TEN DIGIT ACCOUNT  01130000
011400*    NUMBER SPLIT IN HALF; GROUP 4 IS THE LOW FOUR DIGITS OF THE  01140000
011500*    CARD SEQUENCE NUMBER.                                        01150000
011600     EVALUATE TRUE                                                01160000
011700         WHEN LK-TYPE-DEBIT                                       01170000
011800             MOVE 4000 TO WS-CNB-GROUP-1                          01180000
011900         WHEN LK-TYPE-CREDIT                                      01190000
012000             MOVE 5000 TO WS-CNB-GROUP-1                          01200000
012100         WHEN LK-TYPE-ONE-TIME                                    01210000
012200             MOVE 6000 TO WS-CNB-GROUP-1                          01220000
012300         WHEN OTHER                                               01230000
012400             MOVE 0000 TO WS-CNB-GROUP-1                          01240000
012500     END-EVALUATE.                                                01250000
012600                                                                  01260000
012700     DIVIDE LK-ACCT-ID BY 10000 GIVING WS-ACCT-WORK-1             01270000
012750             REMAINDER WS-CNB-GROUP-3.                            01275000
012800     DIVIDE WS-ACCT-WORK-1 BY 10000 GIVING WS-ACCT-WORK-2         01280000
012850             REMAINDER WS-CNB-GROUP-2.                            01285000
012900     DIVIDE LK-SEQ-NO BY 10000 GIVING WS-SEQ-QUOTIENT             01290000
012950             REMAINDER WS-CNB-GROUP-4.                            01295000
013000     MOVE '-' TO WS-CNB-DASH-1 WS-CNB-DASH-2 WS-CNB-DASH-3.       01300000
013100     MOVE WS-CARD-NUMBER-BUILD TO LK-CARD-NUMBER.                 01310000
013200 100-EXIT.                                                        01320000
013300     EXIT.                                                        01330000
013400                                                                  01340000
013500 200-BUILD-CVV.                                                   01350000
013600*    THE CVV IS FORCED INTO THE SPECIFIED 100-999 RANGE - A       01360000
013700*    STRAIGHT REMAINDER COULD LAND ON 000-099, WHICH IS NOT A     01370000
013800*    VALID CVV.  NOT SECURE, BUT THIS ROUTINE ONLY FEEDS TEST AND 01380000
013900*    TRAINING CARD STOCK, NEVER A CARD THAT IS ACTUALLY EMBOSSED  01390000
014000*    AND MAILED.                                                  01400000
014100     ADD LK-ACCT-ID LK-SEQ-NO GIVING WS-CVV-SUM.                  01410000
014200     DIVIDE WS-CVV-SUM BY 900 GIVING WS-CVV-QUOTIENT              01420000
014300             REMAINDER WS-CVV-DIGITS.                             01430000
014400     ADD 100 TO WS-CVV-DIGITS.                                    01440000
014500     MOVE WS-CVV-DIGITS TO LK-CARD-CVV.                           01450000
014600 200-EXIT.                                                        01460000
014700     EXIT.                                                        01470000
014750                                                                  01475000
014800 300-BUILD-EXPIRY.                                                01480000
014850*    EXPIRY IS FIVE YEARS PAST THE ISSUE DATE, SAME MONTH AND     01485000
014900*    DAY.  SEE 02/11/99 CHANGE ABOVE - THE CENTURY DIGITS RIDE    01490000
015000*    ALONG WITH THE YEAR SO THIS KEEPS WORKING PAST 1999.         01500000
015100     MOVE LK-ISSUE-DATE TO WS-ISSUE-DATE-WORK.                    01510000
015200     COMPUTE WS-EXPIRY-YEAR-NUM =                                 01520000
015300             (WS-ISSUE-CC * 100 + WS-ISSUE-YY) + 5.               01530000
015400     DIVIDE WS-EXPIRY-YEAR-NUM BY 100 GIVING WS-EXPIRY-CC         01540000
015500             REMAINDER WS-EXPIRY-YY.                              01550000
015600     MOVE WS-ISSUE-MM TO WS-EXPIRY-MM.                            01560000
015700     MOVE WS-ISSUE-DD TO WS-EXPIRY-DD.                            01570000
015800     MOVE WS-EXPIRY-DATE-WORK TO LK-CARD-EXPIRY.                  01580000
015900 300-EXIT.                                                        01590000
016000     EXIT.                                                        01600000
016100                                                                  01610000
016210 400-VALIDATE-PIN.                                                01621000
016220*    PIN MUST BE 3 TO 6 DIGITS - A SHORTER PIN IS ALLOWED IN     *01622000
016230*    THE 6-BYTE FIELD, TRAILING BLANKS.  LENGTH IS FOUND THE     *01623000
016240*    SAME WAY 220-VALIDATE-PASSWORD FINDS PASSWORD LENGTH IN     *01624000
016250*    REGVAL, THEN ONLY THE SIGNIFICANT POSITIONS ARE CLASS       *01625000
016260*    TESTED (REQ TB-7014).                                       *01626000
016270     MOVE LK-PIN TO WS-PIN-WORK.                                  01627000
016280     MOVE 0 TO WS-PIN-LEN.                                        01628000
016290     PERFORM 405-FIND-PIN-LEN THRU 405-EXIT                       01629000
016300         VARYING WS-PIN-SUB FROM 6 BY -1                          01630000
016310         UNTIL WS-PIN-SUB = 0 OR WS-PIN-LEN > 0.                  01631000
016320     IF WS-PIN-LEN < 3 OR WS-PIN-LEN > 6                          01632000
016330         MOVE 'N' TO LK-ISSUE-OK                                  01633000
016340         MOVE 'INVALID PIN' TO LK-FAIL-REASON                     01634000
016350         GO TO 400-EXIT.                                          01635000
016360     MOVE 'Y' TO WS-PIN-DIGITS-SW.                                01636000
016370     PERFORM 406-CHECK-PIN-DIGIT THRU 406-EXIT                    01637000
016380         VARYING WS-PIN-SUB FROM 1 BY 1                           01638000
016390         UNTIL WS-PIN-SUB > WS-PIN-LEN.                           01639000
016400     IF NOT WS-PIN-ALL-NUMERIC                                    01640000
016410         MOVE 'N' TO LK-ISSUE-OK                                  01641000
016420         MOVE 'INVALID PIN' TO LK-FAIL-REASON                     01642000
016430     END-IF.                                                      01643000
016440 400-EXIT.                                                        01644000
016450     EXIT.                                                        01645000
016460                                                                  01646000
016470 405-FIND-PIN-LEN.                                                01647000
016480     IF WS-PIN-CHAR(WS-PIN-SUB) NOT = SPACE                       01648000
016490         MOVE WS-PIN-SUB TO WS-PIN-LEN                            01649000
016500     END-IF.                                                      01650000
016510 405-EXIT.                                                        01651000
016520     EXIT.                                                        01652000
016530                                                                  01653000
016540 406-CHECK-PIN-DIGIT.                                             01654000
016550     IF WS-PIN-CHAR(WS-PIN-SUB) NOT NUMERIC                       01655000
016560         MOVE 'N' TO WS-PIN-DIGITS-SW                             01656000
016570     END-IF.                                                      01657000
016580 406-EXIT.                                                        01658000
016590     EXIT.                                                        01659000
016600                                                                  01660000
017000 500-SET-CARD-LIMITS.                                             01700000
017100*    STARTING LIMITS BY CARD TYPE.  A CARD NEVER LEAVES THIS      01710000
017200*    ROUTINE WITH A ZERO DRAW OR DAILY LIMIT - SEE CARDAUTH       01720000
017300*    900-VALIDATE-LIMITS, WHICH REJECTS ONE THAT SLIPS THROUGH.   01730000
017400     EVALUATE TRUE                                                01740000
017500         WHEN LK-TYPE-DEBIT                                       01750000
017600             MOVE 10000.00 TO LK-CARD-DRAW-LIMIT                  01760000
017700             MOVE 100000.00 TO LK-CARD-DAILY-LIMIT                01770000
017800             MOVE 15 TO LK-CARD-DAILY-USES                        01780000
017900             MOVE 0 TO LK-CARD-CURRENT-DRAW LK-CARD-DAILY-SPENT   01790000
018000                        LK-CARD-DAILY-USED                        01800000
018100         WHEN LK-TYPE-CREDIT                                      01810000
018150             MOVE 10000.00 TO LK-CARD-DRAW-LIMIT                  01815000
018200             MOVE 10000.00 TO LK-CARD-CREDIT-LIMIT                01820000
018400             MOVE 0 TO LK-CARD-CURRENT-DRAW LK-CARD-CREDIT-USED   01840000
018500         WHEN LK-TYPE-ONE-TIME                                    01850000
018600             MOVE 100000.00 TO LK-CARD-DRAW-LIMIT                 01860000
018700             MOVE 0 TO LK-CARD-CURRENT-DRAW                       01870000
018800     END-EVALUATE.                                                01880000
018900 500-EXIT.                                                        01890000
019000     EXIT.                                                        01900000
