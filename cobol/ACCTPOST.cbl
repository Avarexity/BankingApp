000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.     ACCTPOST.                                        00030000
000400 AUTHOR.         D STOUT.                                         00040000
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00050000
000600 DATE-WRITTEN.   03/14/89.                                        00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.       NON-CONFIDENTIAL.                                00080000
000900******************************************************************00090000
001000*                                                                *00100000
001100*    ACCTPOST - ACCOUNT BALANCE POSTING ENGINE.                  *00110000
001200*                                                                *00120000
001300*    CALLED BY TXNPOST (AND, FOR THE BALANCE LEG OF A CARD       *00130000
001400*    PAYMENT, BY CARDAUTH'S CALLER) TO APPLY ONE MOVEMENT TO ONE *00140000
001500*    ACCOUNT'S BALANCE.  KNOWS NOTHING ABOUT TRANSACTION TYPES,  *00150000
001600*    CARDS OR OTHER ACCOUNTS - THE CALLER COMPOSES A TRANSFER BY *00160000
001700*    CALLING US TWICE (WITHDRAW THEN RECEIVE).                   *00170000
001800*                                                                *00180000
001900*    THE BALANCE NEVER GOES NEGATIVE - ANY WITHDRAW, RECEIVE,    *00190000
002000*    OR CARD-PAYMENT DEBIT THAT WOULD DO THAT COMES BACK FAILED  *00200000
002100*    "INSUFFICIENT FUNDS" WITH THE BALANCE UNCHANGED.            *00210000
002200*                                                                *00220000
002300*    CHANGE LOG.                                                 *00230000
002400*    ---------------------------------------------------------- * 00240000
002500*    03/14/89  DS   ORIGINAL PROGRAM.                            *00250000
002600*    11/02/91  RSK  ADDED RECEIVE OPERATION FOR TRANSFER CREDIT  *00260000
002700*                   LEG (REQ TB-2217).                           *00270000
002800*    06/30/94  JHB  DEPOSIT AND RECEIVE NOW BOTH REJECT A ZERO   *00280000
002900*                   OR NEGATIVE AMOUNT - PRIOR RELEASE LET A     *00290000
003000*                   ZERO DEPOSIT THROUGH (REQ TB-3305).          *00300000
003100*    02/11/99  MPL  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS  *00310000
003200*                   PROGRAM, NO CHANGE REQUIRED.                 *00320000
003300*    09/18/02  RSK  WITHDRAW NOW SHARED BY FEE AND CARD-PAYMENT  *00330000
003400*                   DEBITS - SEE CARDAUTH COMMIT LOGIC (TB-4110) *00340000
003450*    05/30/07  KMT  ADDED PER-OPERATION CALL COUNTERS FOR THE    *00344000
003460*                   NIGHTLY SUBSYSTEM ACTIVITY LOG (REQ TB-4877) *00345000
003500******************************************************************00350000
003600                                                                  00360000
003700 ENVIRONMENT DIVISION.                                            00370000
003800                                                                  00380000
003900 DATA DIVISION.                                                   00390000
004000                                                                  00400000
004100 WORKING-STORAGE SECTION.                                         00410000
004150*    CALL COUNTERS - RETAINED IN STORAGE BETWEEN CALLS SO THE     00405000
004160*    NIGHTLY LOG CAN SHOW HOW MANY OF EACH OPERATION THIS RUN     00406000
004170*    OF TXNPOST DROVE THROUGH THE POSTING ENGINE.                 00407000
004180 01  WS-CALL-COUNTERS.                                            00408000
004190     05  WS-DEPOSIT-CALLS        PIC 9(07) COMP.                  00409000
004195     05  WS-WITHDRAW-CALLS       PIC 9(07) COMP.                  00409500
004196     05  WS-RECEIVE-CALLS        PIC 9(07) COMP.                  00409600
004197     05  WS-REJECT-CALLS         PIC 9(07) COMP.                  00409700
004198     05  FILLER                  PIC X(08) VALUE SPACES.          00409800
004200 01  WS-FIELDS.                                                   00420000
004300     05  WS-OPERATION-DESC       PIC X(20)    VALUE SPACES.       00430000
004310     05  WS-AMOUNT-EDIT          PIC S9(13)V99.                   00431000
004320     05  WS-AMOUNT-EDIT-PARTS REDEFINES WS-AMOUNT-EDIT.           00432000
004330         10  WS-AMOUNT-WHOLE     PIC S9(13).                      00433000
004340         10  WS-AMOUNT-CENTS     PIC 99.                          00434000
004350     05  WS-BALANCE-EDIT         PIC S9(13)V99.                   00435000
004360     05  WS-BALANCE-EDIT-PARTS REDEFINES WS-BALANCE-EDIT.         00436000
004370         10  WS-BALANCE-WHOLE    PIC S9(13).                      00437000
004380         10  WS-BALANCE-CENTS    PIC 99.                          00438000
004381     05  WS-REJECT-PCT-EDIT      PIC 9(05)V9(04) COMP-3.          00438100
004382     05  WS-REJECT-PCT-PARTS REDEFINES WS-REJECT-PCT-EDIT.        00438200
004383         10  WS-REJECT-PCT-WHOLE PIC 9(05).                       00438300
004384         10  WS-REJECT-PCT-DEC   PIC 9(04).                       00438400
004390     05  FILLER                  PIC X(06) VALUE SPACES.          00439000
004400                                                                  00440000
004500 LINKAGE SECTION.                                                 00450000
004600 01  LK-OPERATION                PIC X(01).                       00460000
004700     88  LK-OP-DEPOSIT           VALUE 'D'.                       00470000
004800     88  LK-OP-WITHDRAW          VALUE 'W'.                       00480000
004900     88  LK-OP-RECEIVE           VALUE 'R'.                       00490000
005000 01  LK-BALANCE                  PIC S9(13)V99.                   00500000
005100 01  LK-AMOUNT                   PIC S9(13)V99.                   00510000
005200 01  LK-POST-OK                  PIC X(01).                       00520000
005300     88  LK-POSTED               VALUE 'Y'.                       00530000
005400 01  LK-FAIL-REASON              PIC X(30).                       00540000
005500                                                                  00550000
005600******************************************************************00560000
005700 PROCEDURE DIVISION USING LK-OPERATION, LK-BALANCE, LK-AMOUNT,    00570000
005800                          LK-POST-OK, LK-FAIL-REASON.             00580000
005900******************************************************************00590000
006000                                                                  00600000
006100 000-MAIN.                                                        00610000
006200     MOVE 'Y'    TO LK-POST-OK.                                   00620000
006300     MOVE SPACES TO LK-FAIL-REASON.                               00630000
006320     MOVE LK-AMOUNT  TO WS-AMOUNT-EDIT.                           00632000
006340     MOVE LK-BALANCE TO WS-BALANCE-EDIT.                          00634000
006400                                                                  00640000
006500     EVALUATE TRUE                                                00650000
006600         WHEN LK-OP-DEPOSIT                                       00660000
006650             ADD 1 TO WS-DEPOSIT-CALLS                            00665000
006700             PERFORM 100-DEPOSIT      THRU 100-EXIT               00670000
006800         WHEN LK-OP-WITHDRAW                                      00680000
006850             ADD 1 TO WS-WITHDRAW-CALLS                           00685000
006900             PERFORM 200-WITHDRAW     THRU 200-EXIT               00690000
007000         WHEN LK-OP-RECEIVE                                       00700000
007050             ADD 1 TO WS-RECEIVE-CALLS                            00705000
007100             PERFORM 300-RECEIVE      THRU 300-EXIT               00710000
007200         WHEN OTHER                                               00720000
007300             MOVE 'N' TO LK-POST-OK                               00730000
007400             MOVE 'INVALID POSTING OPERATION' TO LK-FAIL-REASON   00740000
007500     END-EVALUATE.                                                00750000
007550     IF NOT LK-POSTED                                             00755000
007560         ADD 1 TO WS-REJECT-CALLS                                 00756000
007570     END-IF.                                                      00757000
007580     IF (WS-DEPOSIT-CALLS + WS-WITHDRAW-CALLS + WS-RECEIVE-CALLS) 00757100
007585             > 0                                                  00757200
007590         COMPUTE WS-REJECT-PCT-EDIT ROUNDED =                     00757300
007595             WS-REJECT-CALLS / (WS-DEPOSIT-CALLS +                00757400
007597             WS-WITHDRAW-CALLS + WS-RECEIVE-CALLS) * 100          00757500
007598     END-IF.                                                      00757600
007600                                                                  00760000
007700     GOBACK.                                                      00770000
007800                                                                  00780000
007900 100-DEPOSIT.                                                     00790000
008000*    DEPOSIT - ACCEPTED ONLY WHEN THE AMOUNT IS STRICTLY          00800000
008100*    POSITIVE.  A ZERO OR NEGATIVE DEPOSIT IS TREATED THE SAME    00810000
008200*    AS A ZERO OR NEGATIVE RECEIVE (SEE 06/30/94 CHANGE ABOVE).   00820000
008300     IF LK-AMOUNT NOT > 0                                         00830000
008400         MOVE 'N' TO LK-POST-OK                                   00840000
008500         MOVE 'INVALID AMOUNT' TO LK-FAIL-REASON                  00850000
008550         GO TO 100-EXIT.                                          00855000
008700     ADD LK-AMOUNT TO LK-BALANCE.                                 00870000
008900 100-EXIT.                                                        00890000
009000     EXIT.                                                        00900000
009100                                                                  00910000
009200 200-WITHDRAW.                                                    00920000
009300*    WITHDRAW - AND THE BALANCE-SIDE LEG OF A FEE OR CARD         00930000
009400*    PAYMENT DEBIT.  SUCCEEDS ONLY WHEN THE AMOUNT IS POSITIVE    00940000
009500*    AND DOES NOT DRIVE THE BALANCE BELOW ZERO.                   00950000
009600     IF LK-AMOUNT NOT > 0                                         00960000
009700         MOVE 'N' TO LK-POST-OK                                   00970000
009800         MOVE 'INVALID AMOUNT' TO LK-FAIL-REASON                  00980000
009850         GO TO 200-EXIT.                                          00985000
009900     IF LK-AMOUNT > LK-BALANCE                                    00990000
010100         MOVE 'N' TO LK-POST-OK                                   01010000
010200         MOVE 'INSUFFICIENT FUNDS' TO LK-FAIL-REASON              01020000
010250         GO TO 200-EXIT.                                          01025000
010400     SUBTRACT LK-AMOUNT FROM LK-BALANCE.                          01040000
010700 200-EXIT.                                                        01070000
010800     EXIT.                                                        01080000
010900                                                                  01090000
011000 300-RECEIVE.                                                     01100000
011100*    RECEIVE - THE CREDIT LEG OF A TRANSFER INTO THE DESTINATION  01110000
011200*    ACCOUNT.  SAME AMOUNT EDIT AS DEPOSIT.                       01120000
011300     IF LK-AMOUNT NOT > 0                                         01130000
011400         MOVE 'N' TO LK-POST-OK                                   01140000
011500         MOVE 'INVALID AMOUNT' TO LK-FAIL-REASON                  01150000
011550         GO TO 300-EXIT.                                          01155000
011700     ADD LK-AMOUNT TO LK-BALANCE.                                 01170000
011900 300-EXIT.                                                        01190000
012000     EXIT.                                                        01200000
