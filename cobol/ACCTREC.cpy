000100******************************************************************00010000
000200*                                                                 *00020000
000300*    ACCTREC   -  ACCOUNT MASTER RECORD LAYOUT                    *00030000
000400*                                                                 *00040000
000500*    ONE ENTRY PER DEPOSIT ACCOUNT.  BALANCE IS THE ONLY FIELD    *00050000
000600*    THE POSTING ENGINE (ACCTPOST) IS ALLOWED TO MOVE MONEY INTO  *00060000
000700*    OR OUT OF; EVERYTHING ELSE ON THIS RECORD IS MASTER DATA.    *00070000
000800*                                                                 *00080000
000900*    :TAG:  IS REPLACED BY THE CALLING PROGRAM - ACCT-FD WHEN     *00090000
001000*    THE COPYBOOK IS LAID OVER AN FD, ACCT-WS WHEN IT IS LAID     *00100000
001100*    OVER A WORKING-STORAGE TABLE ENTRY.                          *00110000
001200*                                                                 *00120000
001300*    88-19  RSK  ADDED ACCT-STATUS 88-LEVELS FOR CLOSED-ACCOUNT   *00130000
001400*                EDITS (REQ TB-4482)                              *00140000
001500******************************************************************00150000
001600 01  :TAG:-RECORD.                                                00160000
001700     05  :TAG:-ID                    PIC 9(10).                  00170000
001800     05  :TAG:-NAME                  PIC X(20).                  00180000
001900     05  :TAG:-CURRENCY              PIC X(03).                  00190000
002000     05  :TAG:-BALANCE               PIC S9(13)V99.              00200000
002100     05  :TAG:-OWNER-ID              PIC 9(10).                  00210000
002200     05  :TAG:-STATUS                PIC X(01).                  00220000
002300         88  :TAG:-ACTIVE            VALUE 'A'.                  00230000
002400         88  :TAG:-CLOSED            VALUE 'C'.                  00240000
002500     05  FILLER                      PIC X(41).                  00250000
